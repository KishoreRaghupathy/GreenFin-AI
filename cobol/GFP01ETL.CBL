000100******************************************************************
000200* FECHA       : 14/01/2024                                       *
000300* PROGRAMADOR : RAUL ALDANA (RAAL)                                *
000400* APLICACION  : GREENFIN - PORTAFOLIO DE PRESTAMOS VERDES        *
000500* PROGRAMA    : GFP01ETL                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : FUSIONA LOS CUATRO MAESTROS CRUDOS DEL           *
000800*             : PORTAFOLIO (PRESTAMOS, FINANCIEROS, ESG Y        *
000900*             : FACTORES DE EMISION), IMPUTA LOS CAMPOS          *
001000*             : FALTANTES CON LA MEDIANA DEL ARCHIVO, DERIVA LA  *
001100*             : RAZON DEUDA/VALOR EMPRESA Y ESCRIBE EL           *
001200*             : PORTAFOLIO DEPURADO ORDENADO POR PRESTATARIO.    *
001300* ARCHIVOS    : LOAN-PORTFOLIO=A, COMPANY-FINANCIALS=A,          *
001400*             : ESG-SCORES=A, EMISSION-FACTORS=A,                *
001500*             : CLEAN-PORTFOLIO=S                                *
001600* ACCION (ES) : A=ACTUALIZA, R=REPORTE                           *
001700* BPM/RATIONAL: 244110                                           *
001800* NOMBRE      : DEPURACION Y ENRIQUECIMIENTO DE PORTAFOLIO VERDE *
001900*------------------------------------------------------------------
002000* FECHA       PROGRAMADOR            DESCRIPCION                *
002100* 14/01/2024  R.ALDANA (RAAL)        ALTA INICIAL DEL PROGRAMA,  *
002200*                                    TICKET BPM 244110           *
002300* 05/02/2024  R.ALDANA (RAAL)        SE AGREGA BUSQUEDA DE       *
002400*                                    FACTOR DE EMISION POR       *
002500*                                    SECTOR, TICKET 244142       *
002600* 21/03/2024  C.SICAN (CSIC)         SE AGREGA CALCULO DE RAZON  *
002700*                                    DEUDA/VALOR EMPRESA,        *
002800*                                    TICKET 244187               *
002900* 09/11/1998  L.QUEZADA (LQUE)       ARREGLO FIN DE SIGLO EN LA  *
003000*                                    RUTINA DE FECHA DE CORRIDA, *
003100*                                    TICKET 198822 (Y2K)         *
003200* 14/06/2024  C.SICAN (CSIC)         SE CORRIGE MEDIANA PAR QUE  *
003300*                                    REDONDEABA MAL EL PROMEDIO  *
003400*                                    DE LOS DOS VALORES CENTRALES*
003500*                                    TICKET 244233               *
003600* 19/05/2025  C.SICAN (CSIC)         SE CORRIGE MEDIANA QUE SE   *
003700*                                    TRUNCABA (NO REDONDEABA) AL *
003800*                                    MOVERLA A UN CAMPO DE MENOS *
003900*                                    DECIMALES, TICKET 244320    *
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    GFP01ETL.
004300 AUTHOR.        RAUL ALDANA.
004400 INSTALLATION.  GREENFIN - DEPARTAMENTO DE RIESGO DE CARTERA.
004500 DATE-WRITTEN.  14/01/2024.
004600 DATE-COMPILED.
004700 SECURITY.      USO INTERNO - DEPARTAMENTO DE RIESGO.
004800******************************************************************
004900 ENVIRONMENT DIVISION.
005000 CONFIGURATION SECTION.
005100 SPECIAL-NAMES.
005200     C01 IS TOP-OF-FORM.
005300 INPUT-OUTPUT SECTION.
005400 FILE-CONTROL.
005500     SELECT LOANPORT  ASSIGN TO LOANPORT
005600                       FILE STATUS IS FS-LOANPORT.
005700     SELECT COMPFIN   ASSIGN TO COMPFIN
005800                       FILE STATUS IS FS-COMPFIN.
005900     SELECT ESGSCORE  ASSIGN TO ESGSCORE
006000                       FILE STATUS IS FS-ESGSCORE.
006100     SELECT EMISFACT  ASSIGN TO EMISFACT
006200                       FILE STATUS IS FS-EMISFACT.
006300     SELECT CLEANPORT ASSIGN TO CLEANPORT
006400                       FILE STATUS IS FS-CLEANPORT.
006500     SELECT WORKFILE1 ASSIGN TO SORTWK1.
006600 DATA DIVISION.
006700 FILE SECTION.
006800 FD  LOANPORT.
006900     COPY GFLOANM.
007000 FD  COMPFIN.
007100     COPY GFFINM.
007200 FD  ESGSCORE.
007300     COPY GFESGM.
007400 FD  EMISFACT.
007500     COPY GFEMIM.
007600 FD  CLEANPORT.
007700     COPY GFCLNM.
007800 SD  WORKFILE1.
007900 01  WORK-REG1.
008000     05  WR1-LOAN-ID             PIC X(08).
008100     05  WR1-BORROWER-NAME       PIC X(30).
008200     05  WR1-SECTOR              PIC X(20).
008300     05  WR1-OUTSTANDING-AMT-MN  PIC S9(7)V99.
008400     05  WR1-REVENUE-MN          PIC S9(7)V99.
008500     05  WR1-ENTERPRISE-VAL-MN   PIC S9(7)V99.
008600     05  WR1-GHG-EMIS            PIC S9(9)V99.
008700     05  WR1-MISSING-FLAG        PIC 9(01).
008800     05  WR1-ESG-SCORE           PIC 9(03)V99.
008900     05  WR1-GOV-RISK            PIC 9(01).
009000     05  WR1-EMISSIONS-INTENS    PIC 9(05)V99.
009100     05  WR1-DEBT-TO-EV-RATIO    PIC 9(05)V9(4).
009200******************************************************************
009300 WORKING-STORAGE SECTION.
009400******************************************************************
009500*               TABLA DE TRABAJO DE PRESTAMOS FUSIONADOS         *
009600******************************************************************
009700 01  WKS-TAB-CONTROL.
009800     05  WKS-CLN-COUNT           PIC S9(4) COMP VALUE ZERO.
009900     05  WKS-FIN-COUNT           PIC S9(4) COMP VALUE ZERO.
010000     05  WKS-ESG-COUNT           PIC S9(4) COMP VALUE ZERO.
010100     05  WKS-EMI-COUNT           PIC S9(4) COMP VALUE ZERO.
010200     05  WKS-IDX                 PIC S9(4) COMP VALUE ZERO.
010300     05  WKS-IDX2                PIC S9(4) COMP VALUE ZERO.
010400     05  WKS-MED-N               PIC S9(4) COMP VALUE ZERO.
010500     05  WKS-MED-HALF            PIC S9(4) COMP VALUE ZERO.
010600     05  WKS-MED-REM             PIC S9(4) COMP VALUE ZERO.
010700     05  WKS-MED-IDX             PIC S9(4) COMP VALUE ZERO.
010800     05  WKS-SWAP-DONE           PIC X(01) VALUE "N".
010900         88  WKS-NO-SWAP                   VALUE "N".
011000 01  WKS-TAB-PRESTAMOS.
011100     05  WKS-CLN-ENTRY OCCURS 1 TO 9999 TIMES
011200                 DEPENDING ON WKS-CLN-COUNT.
011300         10  WKS-CLN-LOAN-ID          PIC X(08).
011400         10  WKS-CLN-BORROWER-NAME    PIC X(30).
011500         10  WKS-CLN-SECTOR           PIC X(20).
011600         10  WKS-CLN-OUTSTANDING-AMT  PIC S9(7)V99.
011700         10  WKS-CLN-OUTSTAND-MISS    PIC 9(01).
011800         10  WKS-CLN-REVENUE          PIC S9(7)V99.
011900         10  WKS-CLN-REVENUE-MISS     PIC 9(01).
012000         10  WKS-CLN-ENTERPRISE-VAL   PIC S9(7)V99.
012100         10  WKS-CLN-ENTERPR-MISS     PIC 9(01).
012200         10  WKS-CLN-GHG-EMIS         PIC S9(9)V99.
012300         10  WKS-CLN-MISSING-FLAG     PIC 9(01).
012400         10  WKS-CLN-ESG-SCORE        PIC 9(03)V99.
012500         10  WKS-CLN-ESG-MISS         PIC 9(01).
012600         10  WKS-CLN-GOV-RISK         PIC 9(01).
012700         10  WKS-CLN-EMISSIONS-INTENS PIC 9(05)V99.
012800         10  WKS-CLN-DEBT-TO-EV-RATIO PIC 9(05)V9(4).
012900******************************************************************
013000*         TABLAS DE CONSULTA (LOOKUP) DE FINANCIEROS Y ESG       *
013100******************************************************************
013200 01  WKS-TAB-FINANCIERO.
013300     05  WKS-FIN-ENTRY OCCURS 1 TO 0500 TIMES
013400                 DEPENDING ON WKS-FIN-COUNT.
013500         10  WKS-FIN-BORROWER-NAME   PIC X(30).
013600         10  WKS-FIN-REVENUE-MN      PIC S9(7)V99.
013700         10  WKS-FIN-ENTERPR-VAL-MN  PIC S9(7)V99.
013800         10  WKS-FIN-GHG-EMIS        PIC S9(9)V99.
013900         10  WKS-FIN-GHG-MISS        PIC 9(01).
014000 01  WKS-TAB-ESG.
014100     05  WKS-ESG-ENTRY OCCURS 1 TO 0500 TIMES
014200                 DEPENDING ON WKS-ESG-COUNT.
014300         10  WKS-ESG-BORROWER-NAME   PIC X(30).
014400         10  WKS-ESG-SCORE-0-100     PIC 9(03)V99.
014500         10  WKS-ESG-SCORE-MISS      PIC 9(01).
014600         10  WKS-ESG-GOV-RISK        PIC 9(01).
014700 01  WKS-TAB-EMISION.
014800     05  WKS-EMI-ENTRY OCCURS 1 TO 0050 TIMES
014900                 DEPENDING ON WKS-EMI-COUNT.
015000         10  WKS-EMI-SECTOR          PIC X(20).
015100         10  WKS-EMI-INTENSIDAD      PIC 9(05)V99.
015200******************************************************************
015300*           ARREGLO DE TRABAJO PARA CALCULO DE MEDIANAS          *
015400******************************************************************
015500 01  WKS-TAB-MEDIANA.
015600     05  WKS-MED-WORK OCCURS 1 TO 9999 TIMES
015700                 DEPENDING ON WKS-MED-N
015800                 PIC S9(7)V9(4).
015900 01  WKS-MEDIANA-RESULT         PIC S9(7)V9(4) VALUE ZERO.
016000 01  WKS-MEDIA-DOS-CENTRALES    PIC S9(7)V9(4) VALUE ZERO.
016100******************************************************************
016200*              MEDIANAS CALCULADAS SOBRE EL ARCHIVO              *
016300******************************************************************
016400 01  WKS-MEDIANAS.
016500     05  WKS-MEDIANA-MONTO       PIC S9(7)V99 VALUE ZERO.
016600     05  WKS-MEDIANA-INGRESO     PIC S9(7)V99 VALUE ZERO.
016700     05  WKS-MEDIANA-VALOR-EMP   PIC S9(7)V99 VALUE ZERO.
016800     05  WKS-MEDIANA-ESG         PIC 9(03)V99 VALUE ZERO.
016900******************************************************************
017000*       BLOQUE DE MEDIANAS VISTO COMO UNA SOLA CADENA PARA        *
017100*       PODERLO LIMPIAR CON UN SOLO MOVE AL INICIAR CADA CORRIDA  *
017200******************************************************************
017300 01  WKS-MEDIANAS-R REDEFINES WKS-MEDIANAS
017400                         PIC X(25).
017500******************************************************************
017600*                 RAZON EMISIONES / INGRESO (DESPLEGABLE)        *
017700******************************************************************
017800 01  WKS-EMI-POR-ING-ACUM.
017900     05  WKS-SUMA-EMI-POR-ING   PIC S9(9)V9(4) VALUE ZERO.
018000     05  WKS-CONT-EMI-POR-ING   PIC S9(7) COMP VALUE ZERO.
018100 01  WKS-EMI-POR-ING-PROM       PIC S9(7)V9(4) VALUE ZERO.
018200 01  WKS-EMI-POR-ING-REG        PIC S9(9)V9(4) VALUE ZERO.
018300******************************************************************
018400*                    FECHA DE CORRIDA (LEGAJO)                   *
018500******************************************************************
018600 01  WKS-RUN-DATE               PIC 9(8) VALUE ZERO.
018700 01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
018800     05  WKS-RUN-CCYY           PIC 9(4).
018900     05  WKS-RUN-MM             PIC 9(2).
019000     05  WKS-RUN-DD             PIC 9(2).
019100 01  WKS-RUN-DATE-EDIT          PIC 9999/99/99.
019200******************************************************************
019300*                       INDICADORES DE FIN                       *
019400******************************************************************
019500 01  WKS-SWITCHES.
019600     05  WKS-FIN-LOANPORT        PIC X(01) VALUE "N".
019700         88  FIN-LOANPORT                  VALUE "S".
019800     05  WKS-FIN-COMPFIN         PIC X(01) VALUE "N".
019900         88  FIN-COMPFIN                   VALUE "S".
020000     05  WKS-FIN-ESGSCORE        PIC X(01) VALUE "N".
020100         88  FIN-ESGSCORE                  VALUE "S".
020200     05  WKS-FIN-EMISFACT        PIC X(01) VALUE "N".
020300         88  FIN-EMISFACT                   VALUE "S".
020400     05  WKS-FIN-WORKFILE1       PIC X(01) VALUE "N".
020500         88  FIN-WORKFILE1                  VALUE "S".
020600     05  WKS-BORROWER-FOUND      PIC X(01) VALUE "N".
020700         88  BORROWER-FOUND                 VALUE "S".
020800     05  WKS-SECTOR-FOUND        PIC X(01) VALUE "N".
020900         88  SECTOR-FOUND                   VALUE "S".
021000*        VISTA "EN BLOQUE" DE TODOS LOS INDICADORES, PARA
021100*        PODERLOS LIMPIAR A "N" CON UN SOLO MOVE AL REINICIAR.
021200 01  WKS-SWITCHES-R REDEFINES WKS-SWITCHES PIC X(07).
021300******************************************************************
021400*                    CONTADORES ESTADISTICOS                     *
021500******************************************************************
021600 01  WKS-ESTADISTICAS.
021700     05  WKS-REG-LOANPORT        PIC 9(06) COMP VALUE ZERO.
021800     05  WKS-REG-COMPFIN         PIC 9(06) COMP VALUE ZERO.
021900     05  WKS-REG-ESGSCORE        PIC 9(06) COMP VALUE ZERO.
022000     05  WKS-REG-EMISFACT        PIC 9(06) COMP VALUE ZERO.
022100     05  WKS-REG-SIN-FINANCIERO  PIC 9(06) COMP VALUE ZERO.
022200     05  WKS-REG-SIN-ESG         PIC 9(06) COMP VALUE ZERO.
022300     05  WKS-REG-SIN-SECTOR      PIC 9(06) COMP VALUE ZERO.
022400     05  WKS-REG-ESCRITOS        PIC 9(06) COMP VALUE ZERO.
022500******************************************************************
022600*                  VARIABLES DE FILE STATUS NORMAL                *
022700******************************************************************
022800 01  FS-LOANPORT                PIC 9(02) VALUE ZEROS.
022900 01  FS-COMPFIN                 PIC 9(02) VALUE ZEROS.
023000 01  FS-ESGSCORE                PIC 9(02) VALUE ZEROS.
023100 01  FS-EMISFACT                PIC 9(02) VALUE ZEROS.
023200 01  FS-CLEANPORT               PIC 9(02) VALUE ZEROS.
023300 PROCEDURE DIVISION.
023400 000-MAIN SECTION.
023500     PERFORM 100-ABRE-ARCHIVOS
023600     PERFORM 120-CARGA-FINANCIERO
023700     PERFORM 130-CARGA-ESG
023800     PERFORM 140-CARGA-EMISION
023900     PERFORM 200-FUSIONA-REGISTROS
024000     PERFORM 300-CALCULA-MEDIANAS
024100     PERFORM 310-IMPUTA-Y-DERIVA
024200     PERFORM 400-ORDENA-Y-ESCRIBE
024300     PERFORM 800-ESTADISTICAS
024400     PERFORM 900-CIERRA-ARCHIVOS
024500     STOP RUN.
024600 000-MAIN-E. EXIT.
024700******************************************************************
024800*              SERIE 100 - APERTURA DE LOS 5 DATASETS             *
024900******************************************************************
025000 100-ABRE-ARCHIVOS SECTION.
025100     ACCEPT WKS-RUN-DATE FROM DATE YYYYMMDD
025200     OPEN INPUT  LOANPORT
025300     OPEN INPUT  COMPFIN
025400     OPEN INPUT  ESGSCORE
025500     OPEN INPUT  EMISFACT
025600     OPEN OUTPUT CLEANPORT
025700     IF FS-LOANPORT = 97
025800        MOVE ZEROS TO FS-LOANPORT
025900     END-IF
026000     IF FS-COMPFIN = 97
026100        MOVE ZEROS TO FS-COMPFIN
026200     END-IF
026300     IF FS-ESGSCORE = 97
026400        MOVE ZEROS TO FS-ESGSCORE
026500     END-IF
026600     IF FS-EMISFACT = 97
026700        MOVE ZEROS TO FS-EMISFACT
026800     END-IF
026900     IF FS-LOANPORT  NOT = 0 OR FS-COMPFIN  NOT = 0 OR
027000        FS-ESGSCORE  NOT = 0 OR FS-EMISFACT  NOT = 0 OR
027100        FS-CLEANPORT NOT = 0
027200        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
027300        DISPLAY "  GFP01ETL - ERROR AL ABRIR DATASETS DE ENTRADA "
027400        DISPLAY " FS LOANPORT  : (" FS-LOANPORT  ")"
027500        DISPLAY " FS COMPFIN   : (" FS-COMPFIN   ")"
027600        DISPLAY " FS ESGSCORE  : (" FS-ESGSCORE  ")"
027700        DISPLAY " FS EMISFACT  : (" FS-EMISFACT  ")"
027800        DISPLAY " FS CLEANPORT : (" FS-CLEANPORT ")"
027900        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
028000        PERFORM 900-CIERRA-ARCHIVOS
028100        MOVE 91 TO RETURN-CODE
028200        STOP RUN
028300     END-IF.
028400 100-ABRE-ARCHIVOS-E. EXIT.
028500******************************************************************
028600*        SERIE 120-140 - CARGA DE TABLAS DE CONSULTA EN           *
028700*        MEMORIA (VOLUMEN MODESTO - CENTENAS DE PRESTATARIOS,     *
028800*        DOCENAS DE SECTORES). EL LAZO NO ES INLINE - CADA        *
028900*        PARRAFO -REG SE REPITE POR PERFORM ... UNTIL             *
029000******************************************************************
029100 120-CARGA-FINANCIERO SECTION.
029200     READ COMPFIN
029300          AT END SET FIN-COMPFIN TO TRUE
029400     END-READ
029500     PERFORM 121-CARGA-FINANCIERO-REG UNTIL FIN-COMPFIN.
029600 120-CARGA-FINANCIERO-E. EXIT.
029700 121-CARGA-FINANCIERO-REG SECTION.
029800     ADD 1 TO WKS-FIN-COUNT
029900     ADD 1 TO WKS-REG-COMPFIN
030000     MOVE GFFN-BORROWER-NAME
030100               TO WKS-FIN-BORROWER-NAME(WKS-FIN-COUNT)
030200     IF GFFN-REVENUE-MN NUMERIC
030300        MOVE GFFN-REVENUE-MN
030400               TO WKS-FIN-REVENUE-MN(WKS-FIN-COUNT)
030500     ELSE
030600        MOVE ZERO TO WKS-FIN-REVENUE-MN(WKS-FIN-COUNT)
030700     END-IF
030800     IF GFFN-ENTERPRISE-VAL-MN NUMERIC
030900        MOVE GFFN-ENTERPRISE-VAL-MN
031000               TO WKS-FIN-ENTERPR-VAL-MN(WKS-FIN-COUNT)
031100     ELSE
031200        MOVE ZERO TO WKS-FIN-ENTERPR-VAL-MN(WKS-FIN-COUNT)
031300     END-IF
031400     IF GFFN-REPORTED-GHG-EMIS NUMERIC
031500        MOVE GFFN-REPORTED-GHG-EMIS
031600               TO WKS-FIN-GHG-EMIS(WKS-FIN-COUNT)
031700        MOVE 0 TO WKS-FIN-GHG-MISS(WKS-FIN-COUNT)
031800     ELSE
031900        MOVE ZERO TO WKS-FIN-GHG-EMIS(WKS-FIN-COUNT)
032000        MOVE 1 TO WKS-FIN-GHG-MISS(WKS-FIN-COUNT)
032100     END-IF
032200     READ COMPFIN
032300          AT END SET FIN-COMPFIN TO TRUE
032400     END-READ.
032500 121-CARGA-FINANCIERO-REG-E. EXIT.
032600 130-CARGA-ESG SECTION.
032700     READ ESGSCORE
032800          AT END SET FIN-ESGSCORE TO TRUE
032900     END-READ
033000     PERFORM 131-CARGA-ESG-REG UNTIL FIN-ESGSCORE.
033100 130-CARGA-ESG-E. EXIT.
033200 131-CARGA-ESG-REG SECTION.
033300     ADD 1 TO WKS-ESG-COUNT
033400     ADD 1 TO WKS-REG-ESGSCORE
033500     MOVE GFES-BORROWER-NAME
033600               TO WKS-ESG-BORROWER-NAME(WKS-ESG-COUNT)
033700     IF GFES-SCORE-0-100 NUMERIC AND GFES-SCORE-0-100 > 0
033800        MOVE GFES-SCORE-0-100
033900               TO WKS-ESG-SCORE-0-100(WKS-ESG-COUNT)
034000        MOVE 0 TO WKS-ESG-SCORE-MISS(WKS-ESG-COUNT)
034100     ELSE
034200        MOVE ZERO TO WKS-ESG-SCORE-0-100(WKS-ESG-COUNT)
034300        MOVE 1 TO WKS-ESG-SCORE-MISS(WKS-ESG-COUNT)
034400     END-IF
034500     IF GFES-GOVERNANCE-RISK NUMERIC
034600        MOVE GFES-GOVERNANCE-RISK
034700               TO WKS-ESG-GOV-RISK(WKS-ESG-COUNT)
034800     ELSE
034900        MOVE ZERO TO WKS-ESG-GOV-RISK(WKS-ESG-COUNT)
035000     END-IF
035100     READ ESGSCORE
035200          AT END SET FIN-ESGSCORE TO TRUE
035300     END-READ.
035400 131-CARGA-ESG-REG-E. EXIT.
035500 140-CARGA-EMISION SECTION.
035600     READ EMISFACT
035700          AT END SET FIN-EMISFACT TO TRUE
035800     END-READ
035900     PERFORM 141-CARGA-EMISION-REG UNTIL FIN-EMISFACT.
036000 140-CARGA-EMISION-E. EXIT.
036100 141-CARGA-EMISION-REG SECTION.
036200     ADD 1 TO WKS-EMI-COUNT
036300     ADD 1 TO WKS-REG-EMISFACT
036400     MOVE GFEM-SECTOR TO WKS-EMI-SECTOR(WKS-EMI-COUNT)
036500     MOVE GFEM-EMISSIONS-INTENS
036600               TO WKS-EMI-INTENSIDAD(WKS-EMI-COUNT)
036700     READ EMISFACT
036800          AT END SET FIN-EMISFACT TO TRUE
036900     END-READ.
037000 141-CARGA-EMISION-REG-E. EXIT.
037100******************************************************************
037200*   SERIE 200 - LECTURA DEL CONDUCTOR (PRESTAMOS) Y CRUCE CONTRA  *
037300*   LAS TRES TABLAS DE CONSULTA POR NOMBRE DE PRESTATARIO O       *
037400*   SECTOR (LLAVE IZQUIERDA - "LEFT JOIN": LO QUE NO CRUZA QUEDA  *
037500*   COMO FALTANTE Y SE RESUELVE EN 300/310)                      *
037600******************************************************************
037700 200-FUSIONA-REGISTROS SECTION.
037800     READ LOANPORT
037900          AT END SET FIN-LOANPORT TO TRUE
038000     END-READ
038100     PERFORM 201-FUSIONA-REGISTROS-REG UNTIL FIN-LOANPORT.
038200 200-FUSIONA-REGISTROS-E. EXIT.
038300 201-FUSIONA-REGISTROS-REG SECTION.
038400     ADD 1 TO WKS-CLN-COUNT
038500     ADD 1 TO WKS-REG-LOANPORT
038600     MOVE GFLN-LOAN-ID       TO WKS-CLN-LOAN-ID(WKS-CLN-COUNT)
038700     MOVE GFLN-BORROWER-NAME
038800               TO WKS-CLN-BORROWER-NAME(WKS-CLN-COUNT)
038900     MOVE GFLN-SECTOR        TO WKS-CLN-SECTOR(WKS-CLN-COUNT)
039000     IF GFLN-OUTSTANDING-AMT-MN NUMERIC
039100        MOVE GFLN-OUTSTANDING-AMT-MN
039200               TO WKS-CLN-OUTSTANDING-AMT(WKS-CLN-COUNT)
039300        MOVE 0 TO WKS-CLN-OUTSTAND-MISS(WKS-CLN-COUNT)
039400     ELSE
039500        MOVE ZERO TO WKS-CLN-OUTSTANDING-AMT(WKS-CLN-COUNT)
039600        MOVE 1 TO WKS-CLN-OUTSTAND-MISS(WKS-CLN-COUNT)
039700     END-IF
039800     PERFORM 210-BUSCA-FINANCIERO
039900     PERFORM 220-BUSCA-ESG
040000     PERFORM 230-BUSCA-EMISION
040100     READ LOANPORT
040200          AT END SET FIN-LOANPORT TO TRUE
040300     END-READ.
040400 201-FUSIONA-REGISTROS-REG-E. EXIT.
040500******************************************************************
040600*   BUSQUEDA LINEAL POR NOMBRE DE PRESTATARIO - EL VOLUMEN DEL    *
040700*   ARCHIVO DE FINANCIEROS ES MODESTO (CENTENAS) Y NO LLEGA       *
040800*   ORDENADO POR PRESTATARIO, POR LO QUE NO SE USA SEARCH ALL     *
040900******************************************************************
041000 210-BUSCA-FINANCIERO SECTION.
041100     MOVE "N" TO WKS-BORROWER-FOUND
041200     PERFORM 211-BUSCA-FINANCIERO-CMP VARYING WKS-IDX
041300             FROM 1 BY 1
041400             UNTIL WKS-IDX > WKS-FIN-COUNT OR BORROWER-FOUND
041500     IF NOT BORROWER-FOUND
041600        ADD 1 TO WKS-REG-SIN-FINANCIERO
041700        MOVE ZERO TO WKS-CLN-REVENUE(WKS-CLN-COUNT)
041800        MOVE 1 TO WKS-CLN-REVENUE-MISS(WKS-CLN-COUNT)
041900        MOVE ZERO TO WKS-CLN-ENTERPRISE-VAL(WKS-CLN-COUNT)
042000        MOVE 1 TO WKS-CLN-ENTERPR-MISS(WKS-CLN-COUNT)
042100        MOVE ZERO TO WKS-CLN-GHG-EMIS(WKS-CLN-COUNT)
042200        MOVE 1 TO WKS-CLN-MISSING-FLAG(WKS-CLN-COUNT)
042300     END-IF.
042400 210-BUSCA-FINANCIERO-E. EXIT.
042500 211-BUSCA-FINANCIERO-CMP SECTION.
042600     IF WKS-FIN-BORROWER-NAME(WKS-IDX) =
042700              WKS-CLN-BORROWER-NAME(WKS-CLN-COUNT)
042800        MOVE "S" TO WKS-BORROWER-FOUND
042900        MOVE WKS-FIN-REVENUE-MN(WKS-IDX)
043000               TO WKS-CLN-REVENUE(WKS-CLN-COUNT)
043100        MOVE 0 TO WKS-CLN-REVENUE-MISS(WKS-CLN-COUNT)
043200        MOVE WKS-FIN-ENTERPR-VAL-MN(WKS-IDX)
043300               TO WKS-CLN-ENTERPRISE-VAL(WKS-CLN-COUNT)
043400        MOVE 0 TO WKS-CLN-ENTERPR-MISS(WKS-CLN-COUNT)
043500        MOVE WKS-FIN-GHG-EMIS(WKS-IDX)
043600               TO WKS-CLN-GHG-EMIS(WKS-CLN-COUNT)
043700        MOVE WKS-FIN-GHG-MISS(WKS-IDX)
043800               TO WKS-CLN-MISSING-FLAG(WKS-CLN-COUNT)
043900     END-IF.
044000 211-BUSCA-FINANCIERO-CMP-E. EXIT.
044100 220-BUSCA-ESG SECTION.
044200     MOVE "N" TO WKS-BORROWER-FOUND
044300     PERFORM 221-BUSCA-ESG-CMP VARYING WKS-IDX
044400             FROM 1 BY 1
044500             UNTIL WKS-IDX > WKS-ESG-COUNT OR BORROWER-FOUND
044600     IF NOT BORROWER-FOUND
044700        ADD 1 TO WKS-REG-SIN-ESG
044800        MOVE ZERO TO WKS-CLN-ESG-SCORE(WKS-CLN-COUNT)
044900        MOVE 1 TO WKS-CLN-ESG-MISS(WKS-CLN-COUNT)
045000        MOVE ZERO TO WKS-CLN-GOV-RISK(WKS-CLN-COUNT)
045100     END-IF.
045200 220-BUSCA-ESG-E. EXIT.
045300 221-BUSCA-ESG-CMP SECTION.
045400     IF WKS-ESG-BORROWER-NAME(WKS-IDX) =
045500              WKS-CLN-BORROWER-NAME(WKS-CLN-COUNT)
045600        MOVE "S" TO WKS-BORROWER-FOUND
045700        MOVE WKS-ESG-SCORE-0-100(WKS-IDX)
045800               TO WKS-CLN-ESG-SCORE(WKS-CLN-COUNT)
045900        MOVE WKS-ESG-SCORE-MISS(WKS-IDX)
046000               TO WKS-CLN-ESG-MISS(WKS-CLN-COUNT)
046100        MOVE WKS-ESG-GOV-RISK(WKS-IDX)
046200               TO WKS-CLN-GOV-RISK(WKS-CLN-COUNT)
046300     END-IF.
046400 221-BUSCA-ESG-CMP-E. EXIT.
046500 230-BUSCA-EMISION SECTION.
046600     MOVE "N" TO WKS-SECTOR-FOUND
046700     PERFORM 231-BUSCA-EMISION-CMP VARYING WKS-IDX
046800             FROM 1 BY 1
046900             UNTIL WKS-IDX > WKS-EMI-COUNT OR SECTOR-FOUND
047000     IF NOT SECTOR-FOUND
047100        ADD 1 TO WKS-REG-SIN-SECTOR
047200        MOVE ZERO TO WKS-CLN-EMISSIONS-INTENS(WKS-CLN-COUNT)
047300     END-IF.
047400 230-BUSCA-EMISION-E. EXIT.
047500 231-BUSCA-EMISION-CMP SECTION.
047600     IF WKS-EMI-SECTOR(WKS-IDX) =
047700              WKS-CLN-SECTOR(WKS-CLN-COUNT)
047800        MOVE "S" TO WKS-SECTOR-FOUND
047900        MOVE WKS-EMI-INTENSIDAD(WKS-IDX)
048000               TO WKS-CLN-EMISSIONS-INTENS(WKS-CLN-COUNT)
048100     END-IF.
048200 231-BUSCA-EMISION-CMP-E. EXIT.
048300******************************************************************
048400*  SERIE 300 - MEDIANAS DE LOS CUATRO CAMPOS IMPUTABLES. CADA     *
048500*  PARRAFO 30n EXTRAE LOS VALORES NO FALTANTES AL ARREGLO DE      *
048600*  TRABAJO Y LLAMA LA RUTINA COMUN DE ORDENAMIENTO/CALCULO        *
048700******************************************************************
048800 300-CALCULA-MEDIANAS SECTION.
048900     MOVE SPACES TO WKS-MEDIANAS-R
049000     MOVE ZEROS  TO WKS-MEDIANAS
049100     PERFORM 301-EXTRAE-MONTO
049200     PERFORM 340-ORDENA-ARREGLO-MEDIANA
049300     PERFORM 345-CALCULA-MEDIANA-FINAL
049400     COMPUTE WKS-MEDIANA-MONTO ROUNDED = WKS-MEDIANA-RESULT
049500     PERFORM 302-EXTRAE-INGRESO
049600     PERFORM 340-ORDENA-ARREGLO-MEDIANA
049700     PERFORM 345-CALCULA-MEDIANA-FINAL
049800     COMPUTE WKS-MEDIANA-INGRESO ROUNDED = WKS-MEDIANA-RESULT
049900     PERFORM 303-EXTRAE-VALOR-EMPRESA
050000     PERFORM 340-ORDENA-ARREGLO-MEDIANA
050100     PERFORM 345-CALCULA-MEDIANA-FINAL
050200     COMPUTE WKS-MEDIANA-VALOR-EMP ROUNDED = WKS-MEDIANA-RESULT
050300     PERFORM 304-EXTRAE-ESG
050400     PERFORM 340-ORDENA-ARREGLO-MEDIANA
050500     PERFORM 345-CALCULA-MEDIANA-FINAL
050600     COMPUTE WKS-MEDIANA-ESG ROUNDED = WKS-MEDIANA-RESULT.
050700 300-CALCULA-MEDIANAS-E. EXIT.
050800 301-EXTRAE-MONTO SECTION.
050900     MOVE ZERO TO WKS-MED-N
051000     PERFORM 305-EXTRAE-MONTO-REG VARYING WKS-IDX
051100             FROM 1 BY 1
051200             UNTIL WKS-IDX > WKS-CLN-COUNT.
051300 301-EXTRAE-MONTO-E. EXIT.
051400 305-EXTRAE-MONTO-REG SECTION.
051500     IF WKS-CLN-OUTSTAND-MISS(WKS-IDX) = 0
051600        ADD 1 TO WKS-MED-N
051700        MOVE WKS-CLN-OUTSTANDING-AMT(WKS-IDX)
051800               TO WKS-MED-WORK(WKS-MED-N)
051900     END-IF.
052000 305-EXTRAE-MONTO-REG-E. EXIT.
052100 302-EXTRAE-INGRESO SECTION.
052200     MOVE ZERO TO WKS-MED-N
052300     PERFORM 306-EXTRAE-INGRESO-REG VARYING WKS-IDX
052400             FROM 1 BY 1
052500             UNTIL WKS-IDX > WKS-CLN-COUNT.
052600 302-EXTRAE-INGRESO-E. EXIT.
052700 306-EXTRAE-INGRESO-REG SECTION.
052800     IF WKS-CLN-REVENUE-MISS(WKS-IDX) = 0
052900        ADD 1 TO WKS-MED-N
053000        MOVE WKS-CLN-REVENUE(WKS-IDX)
053100               TO WKS-MED-WORK(WKS-MED-N)
053200     END-IF.
053300 306-EXTRAE-INGRESO-REG-E. EXIT.
053400 303-EXTRAE-VALOR-EMPRESA SECTION.
053500     MOVE ZERO TO WKS-MED-N
053600     PERFORM 307-EXTRAE-VALOR-EMP-REG VARYING WKS-IDX
053700             FROM 1 BY 1
053800             UNTIL WKS-IDX > WKS-CLN-COUNT.
053900 303-EXTRAE-VALOR-EMPRESA-E. EXIT.
054000 307-EXTRAE-VALOR-EMP-REG SECTION.
054100     IF WKS-CLN-ENTERPR-MISS(WKS-IDX) = 0
054200        ADD 1 TO WKS-MED-N
054300        MOVE WKS-CLN-ENTERPRISE-VAL(WKS-IDX)
054400               TO WKS-MED-WORK(WKS-MED-N)
054500     END-IF.
054600 307-EXTRAE-VALOR-EMP-REG-E. EXIT.
054700 304-EXTRAE-ESG SECTION.
054800     MOVE ZERO TO WKS-MED-N
054900     PERFORM 308-EXTRAE-ESG-REG VARYING WKS-IDX
055000             FROM 1 BY 1
055100             UNTIL WKS-IDX > WKS-CLN-COUNT.
055200 304-EXTRAE-ESG-E. EXIT.
055300 308-EXTRAE-ESG-REG SECTION.
055400     IF WKS-CLN-ESG-MISS(WKS-IDX) = 0
055500        ADD 1 TO WKS-MED-N
055600        MOVE WKS-CLN-ESG-SCORE(WKS-IDX)
055700               TO WKS-MED-WORK(WKS-MED-N)
055800     END-IF.
055900 308-EXTRAE-ESG-REG-E. EXIT.
056000******************************************************************
056100*  ORDENAMIENTO BURBUJA DEL ARREGLO DE TRABAJO (VOLUMEN MODESTO) *
056200*  340 CONTROLA LAS PASADAS, 341 ES UNA PASADA COMPLETA Y 342     *
056300*  ES LA COMPARACION/INTERCAMBIO DE UNA PAREJA DE POSICIONES      *
056400******************************************************************
056500 340-ORDENA-ARREGLO-MEDIANA SECTION.
056600     MOVE "N" TO WKS-SWAP-DONE
056700     PERFORM 341-ORDENA-PASADA UNTIL WKS-NO-SWAP.
056800 340-ORDENA-ARREGLO-MEDIANA-E. EXIT.
056900 341-ORDENA-PASADA SECTION.
057000     MOVE "N" TO WKS-SWAP-DONE
057100     PERFORM 342-ORDENA-COMPARA VARYING WKS-MED-IDX
057200             FROM 1 BY 1
057300             UNTIL WKS-MED-IDX > WKS-MED-N - 1.
057400 341-ORDENA-PASADA-E. EXIT.
057500 342-ORDENA-COMPARA SECTION.
057600     IF WKS-MED-WORK(WKS-MED-IDX) >
057700           WKS-MED-WORK(WKS-MED-IDX + 1)
057800        MOVE WKS-MED-WORK(WKS-MED-IDX) TO
057900                           WKS-MEDIA-DOS-CENTRALES
058000        MOVE WKS-MED-WORK(WKS-MED-IDX + 1) TO
058100                           WKS-MED-WORK(WKS-MED-IDX)
058200        MOVE WKS-MEDIA-DOS-CENTRALES TO
058300                           WKS-MED-WORK(WKS-MED-IDX + 1)
058400        MOVE "S" TO WKS-SWAP-DONE
058500     END-IF.
058600 342-ORDENA-COMPARA-E. EXIT.
058700******************************************************************
058800*  MEDIA = VALOR CENTRAL SI N IMPAR; PROMEDIO REDONDEADO DE LOS   *
058900*  DOS VALORES CENTRALES SI N PAR                                *
059000******************************************************************
059100 345-CALCULA-MEDIANA-FINAL SECTION.
059200     MOVE ZERO TO WKS-MEDIANA-RESULT
059300     IF WKS-MED-N > 0
059400        DIVIDE WKS-MED-N BY 2 GIVING WKS-MED-HALF
059500                REMAINDER WKS-MED-REM
059600        IF WKS-MED-REM = 1
059700           COMPUTE WKS-MED-IDX = WKS-MED-HALF + 1
059800           MOVE WKS-MED-WORK(WKS-MED-IDX) TO WKS-MEDIANA-RESULT
059900        ELSE
060000           COMPUTE WKS-MEDIANA-RESULT ROUNDED =
060100              (WKS-MED-WORK(WKS-MED-HALF) +
060200               WKS-MED-WORK(WKS-MED-HALF + 1)) / 2
060300        END-IF
060400     END-IF.
060500 345-CALCULA-MEDIANA-FINAL-E. EXIT.
060600******************************************************************
060700*  SERIE 310 - APLICA LA IMPUTACION POR MEDIANA A LOS CUATRO      *
060800*  CAMPOS QUE VINIERON FALTANTES Y DERIVA LA RAZON DEUDA/VALOR    *
060900*  EMPRESA. LA RAZON EMISION/INGRESO SE CALCULA SOLO PARA         *
061000*  DESPLIEGUE - NO FORMA PARTE DEL REGISTRO DE SALIDA (VER        *
061100*  REGLAS DE NEGOCIO DE ETL-CLEAN)                                *
061200******************************************************************
061300 310-IMPUTA-Y-DERIVA SECTION.
061400     PERFORM 315-IMPUTA-Y-DERIVA-REG VARYING WKS-IDX
061500             FROM 1 BY 1
061600             UNTIL WKS-IDX > WKS-CLN-COUNT.
061700 310-IMPUTA-Y-DERIVA-E. EXIT.
061800 315-IMPUTA-Y-DERIVA-REG SECTION.
061900     IF WKS-CLN-OUTSTAND-MISS(WKS-IDX) = 1
062000        MOVE WKS-MEDIANA-MONTO TO
062100                   WKS-CLN-OUTSTANDING-AMT(WKS-IDX)
062200     END-IF
062300     IF WKS-CLN-REVENUE-MISS(WKS-IDX) = 1
062400        MOVE WKS-MEDIANA-INGRESO TO
062500                   WKS-CLN-REVENUE(WKS-IDX)
062600     END-IF
062700     IF WKS-CLN-ENTERPR-MISS(WKS-IDX) = 1
062800        MOVE WKS-MEDIANA-VALOR-EMP TO
062900                   WKS-CLN-ENTERPRISE-VAL(WKS-IDX)
063000     END-IF
063100     IF WKS-CLN-ESG-MISS(WKS-IDX) = 1
063200        MOVE WKS-MEDIANA-ESG TO WKS-CLN-ESG-SCORE(WKS-IDX)
063300     END-IF
063400     IF WKS-CLN-ENTERPRISE-VAL(WKS-IDX) = 0
063500        MOVE ZERO TO WKS-CLN-DEBT-TO-EV-RATIO(WKS-IDX)
063600     ELSE
063700        COMPUTE WKS-CLN-DEBT-TO-EV-RATIO(WKS-IDX) ROUNDED =
063800           WKS-CLN-OUTSTANDING-AMT(WKS-IDX) /
063900           WKS-CLN-ENTERPRISE-VAL(WKS-IDX)
064000     END-IF
064100     IF WKS-CLN-REVENUE(WKS-IDX) = 0
064200        MOVE ZERO TO WKS-EMI-POR-ING-REG
064300     ELSE
064400        COMPUTE WKS-EMI-POR-ING-REG ROUNDED =
064500           WKS-CLN-GHG-EMIS(WKS-IDX) /
064600           WKS-CLN-REVENUE(WKS-IDX)
064700        ADD WKS-EMI-POR-ING-REG TO WKS-SUMA-EMI-POR-ING
064800        ADD 1 TO WKS-CONT-EMI-POR-ING
064900     END-IF.
065000 315-IMPUTA-Y-DERIVA-REG-E. EXIT.
065100******************************************************************
065200*  SERIE 400 - ORDENA EL ARREGLO FUSIONADO POR NOMBRE DE          *
065300*  PRESTATARIO (ASCENDENTE) USANDO EL VERBO SORT DEL SISTEMA Y    *
065400*  LO DESCARGA AL ARCHIVO DE SALIDA EN LA RUTINA DE SALIDA        *
065500******************************************************************
065600 400-ORDENA-Y-ESCRIBE SECTION.
065700     SORT WORKFILE1 ON ASCENDING KEY WR1-BORROWER-NAME
065800          INPUT PROCEDURE 410-LIBERA-REGISTROS
065900          OUTPUT PROCEDURE 420-ESCRIBE-PORTAFOLIO-LIMPIO.
066000 400-ORDENA-Y-ESCRIBE-E. EXIT.
066100 410-LIBERA-REGISTROS SECTION.
066200     PERFORM 411-LIBERA-REGISTROS-REG VARYING WKS-IDX
066300             FROM 1 BY 1
066400             UNTIL WKS-IDX > WKS-CLN-COUNT.
066500 410-LIBERA-REGISTROS-E. EXIT.
066600 411-LIBERA-REGISTROS-REG SECTION.
066700     MOVE WKS-CLN-LOAN-ID(WKS-IDX)    TO WR1-LOAN-ID
066800     MOVE WKS-CLN-BORROWER-NAME(WKS-IDX)
066900                                      TO WR1-BORROWER-NAME
067000     MOVE WKS-CLN-SECTOR(WKS-IDX)     TO WR1-SECTOR
067100     MOVE WKS-CLN-OUTSTANDING-AMT(WKS-IDX)
067200                                 TO WR1-OUTSTANDING-AMT-MN
067300     MOVE WKS-CLN-REVENUE(WKS-IDX)    TO WR1-REVENUE-MN
067400     MOVE WKS-CLN-ENTERPRISE-VAL(WKS-IDX)
067500                                 TO WR1-ENTERPRISE-VAL-MN
067600     MOVE WKS-CLN-GHG-EMIS(WKS-IDX)   TO WR1-GHG-EMIS
067700     MOVE WKS-CLN-MISSING-FLAG(WKS-IDX) TO WR1-MISSING-FLAG
067800     MOVE WKS-CLN-ESG-SCORE(WKS-IDX)  TO WR1-ESG-SCORE
067900     MOVE WKS-CLN-GOV-RISK(WKS-IDX)   TO WR1-GOV-RISK
068000     MOVE WKS-CLN-EMISSIONS-INTENS(WKS-IDX)
068100                                 TO WR1-EMISSIONS-INTENS
068200     MOVE WKS-CLN-DEBT-TO-EV-RATIO(WKS-IDX)
068300                                 TO WR1-DEBT-TO-EV-RATIO
068400     RELEASE WORK-REG1.
068500 411-LIBERA-REGISTROS-REG-E. EXIT.
068600 420-ESCRIBE-PORTAFOLIO-LIMPIO SECTION.
068700     RETURN WORKFILE1 AT END SET FIN-WORKFILE1 TO TRUE
068800     END-RETURN
068900     PERFORM 421-ESCRIBE-REG UNTIL FIN-WORKFILE1.
069000 420-ESCRIBE-PORTAFOLIO-LIMPIO-E. EXIT.
069100 421-ESCRIBE-REG SECTION.
069200     MOVE WR1-LOAN-ID           TO GFCL-LOAN-ID
069300     MOVE WR1-BORROWER-NAME     TO GFCL-BORROWER-NAME
069400     MOVE WR1-SECTOR            TO GFCL-SECTOR
069500     MOVE WR1-OUTSTANDING-AMT-MN TO GFCL-OUTSTANDING-AMT-MN
069600     MOVE WR1-REVENUE-MN        TO GFCL-REVENUE-MN
069700     MOVE WR1-ENTERPRISE-VAL-MN TO GFCL-ENTERPRISE-VAL-MN
069800     MOVE WR1-GHG-EMIS          TO GFCL-REPORTED-GHG-EMIS
069900     MOVE WR1-MISSING-FLAG      TO GFCL-REPORTED-MISS-FLAG
070000     MOVE WR1-ESG-SCORE         TO GFCL-ESG-SCORE-0-100
070100     MOVE WR1-GOV-RISK          TO GFCL-GOVERNANCE-RISK
070200     MOVE WR1-EMISSIONS-INTENS  TO GFCL-EMISSIONS-INTENS
070300     MOVE WR1-DEBT-TO-EV-RATIO  TO GFCL-DEBT-TO-EV-RATIO
070400     WRITE REG-GFCLN
070500     ADD 1 TO WKS-REG-ESCRITOS
070600     RETURN WORKFILE1 AT END SET FIN-WORKFILE1 TO TRUE
070700     END-RETURN.
070800 421-ESCRIBE-REG-E. EXIT.
070900******************************************************************
071000*       SERIE 800 - ESTADISTICAS DE CORRIDA PARA LA BITACORA      *
071100******************************************************************
071200 800-ESTADISTICAS SECTION.
071300     IF WKS-CONT-EMI-POR-ING > 0
071400        COMPUTE WKS-EMI-POR-ING-PROM ROUNDED =
071500           WKS-SUMA-EMI-POR-ING / WKS-CONT-EMI-POR-ING
071600     ELSE
071700        MOVE ZERO TO WKS-EMI-POR-ING-PROM
071800     END-IF
071900     MOVE WKS-RUN-CCYY TO WKS-RUN-DATE-EDIT
072000     DISPLAY "GFP01ETL - RESUMEN DE CORRIDA " WKS-RUN-DATE
072100     DISPLAY "  PRESTAMOS LEIDOS (LOANPORT)    : "
072200              WKS-REG-LOANPORT
072300     DISPLAY "  FINANCIEROS LEIDOS (COMPFIN)   : "
072400              WKS-REG-COMPFIN
072500     DISPLAY "  CALIFIC. ESG LEIDAS (ESGSCORE) : "
072600              WKS-REG-ESGSCORE
072700     DISPLAY "  FACTORES DE EMISION (EMISFACT) : "
072800              WKS-REG-EMISFACT
072900     DISPLAY "  PRESTAMOS SIN FINANCIERO       : "
073000              WKS-REG-SIN-FINANCIERO
073100     DISPLAY "  PRESTAMOS SIN CALIFICACION ESG : "
073200              WKS-REG-SIN-ESG
073300     DISPLAY "  PRESTAMOS SIN FACTOR DE SECTOR : "
073400              WKS-REG-SIN-SECTOR
073500     DISPLAY "  MEDIANA MONTO VIGENTE          : "
073600              WKS-MEDIANA-MONTO
073700     DISPLAY "  MEDIANA INGRESO                : "
073800              WKS-MEDIANA-INGRESO
073900     DISPLAY "  MEDIANA VALOR EMPRESA           : "
074000              WKS-MEDIANA-VALOR-EMP
074100     DISPLAY "  MEDIANA ESG                     : "
074200              WKS-MEDIANA-ESG
074300     DISPLAY "  PROMEDIO EMISION/INGRESO        : "
074400              WKS-EMI-POR-ING-PROM
074500     DISPLAY "  REGISTROS ESCRITOS (CLEANPORT)  : "
074600              WKS-REG-ESCRITOS.
074700 800-ESTADISTICAS-E. EXIT.
074800******************************************************************
074900*                SERIE 900 - CIERRE DE LOS 5 DATASETS            *
075000******************************************************************
075100 900-CIERRA-ARCHIVOS SECTION.
075200     CLOSE LOANPORT
075300     CLOSE COMPFIN
075400     CLOSE ESGSCORE
075500     CLOSE EMISFACT
075600     CLOSE CLEANPORT.
075700 900-CIERRA-ARCHIVOS-E. EXIT.
