000100******************************************************************
000200* COPYBOOK    : GFTIERF                                         *
000300* APLICACION  : GREENFIN - PORTAFOLIO DE PRESTAMOS VERDES        *
000400* DESCRIPCION : SALIDA DE GFP03TCN - UN REGISTRO POR PRESTAMO    *
000500*             : CON SU TIER DE CENSO Y LA BANDERA DE ELEGIBILIDAD*
000600*             : "DESACOPLADA" (EX-TIER-D) USADA POR EL AREA DE   *
000700*             : OPTIMIZACION DE PORTAFOLIO.                      *
000800* ARCHIVOS    : TIER-FLAGS (CUTSHEET LRECL 10)                   *
000900*------------------------------------------------------------------
001000* FECHA       PROGRAMADOR            DESCRIPCION                *
001100* 14/01/2024  R.ALDANA (RAAL)        ALTA INICIAL, TICKET 244110 *
001200* 02/09/2024  C.SICAN (CSIC)         SE RESERVAN 2 BYTES (LRECL  *
001300*                                    REAL 12)                    *
001400******************************************************************
001500 01  REG-GFTFL.
001600     05  GFTF-LOAN-ID             PIC X(08).
001700     05  GFTF-TIER                PIC X(01).
001800     05  GFTF-INCLUDE-FLAG        PIC X(01).
001900     05  FILLER                   PIC X(02).
