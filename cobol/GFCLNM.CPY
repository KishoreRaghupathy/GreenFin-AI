000100******************************************************************
000200* COPYBOOK    : GFCLNM                                          *
000300* APLICACION  : GREENFIN - PORTAFOLIO DE PRESTAMOS VERDES        *
000400* DESCRIPCION : PORTAFOLIO DEPURADO, SALIDA DE GFP01ETL Y        *
000500*             : ENTRADA DE GFP02ESG Y GFP03TCN. UN REGISTRO POR  *
000600*             : PRESTAMO, ORDENADO POR NOMBRE DE PRESTATARIO.    *
000700*             : TODO CAMPO FALTANTE YA VIENE IMPUTADO POR EL     *
000800*             : PROCESO GFP01ETL - NINGUN CONSUMIDOR DE ESTE     *
000900*             : ARCHIVO DEBE VOLVER A IMPUTAR.                  *
001000* ARCHIVOS    : CLEAN-PORTFOLIO (CUTSHEET LRECL 112)             *
001100*------------------------------------------------------------------
001200* FECHA       PROGRAMADOR            DESCRIPCION                *
001300* 14/01/2024  R.ALDANA (RAAL)        ALTA INICIAL, TICKET 244110 *
001400* 21/03/2024  R.ALDANA (RAAL)        SE AGREGA DEBT-TO-EV-RATIO  *
001500*                                    TICKET 244187; CUTSHEET DEL *
001600*                                    AREA DE NEGOCIO QUEDO EN    *
001700*                                    112 PERO LA SUMA REAL DE    *
001800*                                    CAMPOS ES 119 - PENDIENTE   *
001900*                                    DE CORRECCION EN EL CUTSHEET*
002000*                                    (VER TICKET 244201)         *
002100******************************************************************
002200 01  REG-GFCLN.
002300     05  GFCL-LOAN-ID             PIC X(08).
002400     05  GFCL-BORROWER-NAME       PIC X(30).
002500     05  GFCL-SECTOR              PIC X(20).
002600     05  GFCL-OUTSTANDING-AMT-MN  PIC S9(7)V99.
002700     05  GFCL-REVENUE-MN          PIC S9(7)V99.
002800     05  GFCL-ENTERPRISE-VAL-MN   PIC S9(7)V99.
002900     05  GFCL-REPORTED-GHG-EMIS   PIC S9(9)V99.
003000*        1 = LA EMISION REPORTADA VINO EN BLANCO EN EL CRUDO.
003100     05  GFCL-REPORTED-MISS-FLAG  PIC 9(01).
003200     05  GFCL-ESG-SCORE-0-100     PIC 9(03)V99.
003300     05  GFCL-GOVERNANCE-RISK     PIC 9(01).
003400     05  GFCL-EMISSIONS-INTENS    PIC 9(05)V99.
003500     05  GFCL-DEBT-TO-EV-RATIO    PIC 9(05)V9(4).
