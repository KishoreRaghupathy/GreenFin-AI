000100******************************************************************
000200* FECHA       : 14/01/2024                                       *
000300* PROGRAMADOR : RAUL ALDANA (RAAL)                               *
000400* APLICACION  : GREENFIN - PORTAFOLIO DE PRESTAMOS VERDES        *
000500* PROGRAMA    : GFP03TCN                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE PORTAFOLIO DEPURADO (CLEANPORT) Y CLASIFICA  *
000800*             : CADA PRESTAMO EN UN TIER A/B/C/D A PARTIR DEL    *
000900*             : SCORE ESG CRUDO (NO DEL GREEN FINANCE SCORE DE   *
001000*             : GFP02ESG). CUENTA PRESTAMOS POR TIER Y EMITE LA  *
001100*             : BANDERA DE ELEGIBILIDAD "DESACOPLADA" QUE USA EL *
001200*             : AREA DE OPTIMIZACION DE PORTAFOLIO.              *
001300* ARCHIVOS    : CLEANPORT=A, TIERFLG=S                           *
001400* ACCION (ES) : A=ACTUALIZA, S=SALIDA                            *
001500* BPM/RATIONAL: 244112                                           *
001600* NOMBRE      : CENSO DE TIERS DEL PORTAFOLIO                    *
001700*-----------------------------------------------------------------
001800* FECHA       PROGRAMADOR            DESCRIPCION                *
001900* 14/01/2024  R.ALDANA (RAAL)        ALTA INICIAL DEL PROGRAMA,  *
002000*                                    TICKET BPM 244112           *
002100* 09/11/1998  L.QUEZADA (LQUE)       ARREGLO FIN DE SIGLO EN LA  *
002200*                                    RUTINA DE FECHA DE CORRIDA, *
002300*                                    TICKET 198823 (Y2K)         *
002400* 22/04/2024  C.SICAN (CSIC)         SE AGREGA CUADRE DE TOTALES *
002500*                                    (SUMA DE TIERS CONTRA       *
002600*                                    REGISTROS LEIDOS) PARA      *
002700*                                    DETECTAR PRESTAMOS SIN TIER,*
002800*                                    TICKET 244190               *
002900* 30/09/2024  R.ALDANA (RAAL)        SE ACLARA EN COMENTARIOS QUE*
003000*                                    LOS CORTES SON SOBRE EL     *
003100*                                    SCORE ESG CRUDO, NO EL GREEN*
003200*                                    FINANCE SCORE DE GFP02ESG,  *
003300*                                    TICKET 244260               *
003400* 12/02/2025  L.QUEZADA (LQUE)       TIER-FLAGS QUEDA EN 10 BYTES*
003500*                                    (8+1+1) SEGUN CUTSHEET DEL  *
003600*                                    AREA DE OPTIMIZACION,       *
003700*                                    TICKET 244310               *
003800******************************************************************
003900 IDENTIFICATION DIVISION.
004000 PROGRAM-ID.    GFP03TCN.
004100 AUTHOR.        RAUL ALDANA.
004200 INSTALLATION.  GREENFIN - DEPARTAMENTO DE RIESGO DE CARTERA.
004300 DATE-WRITTEN.  14/01/2024.
004400 DATE-COMPILED.
004500 SECURITY.      USO INTERNO - DEPARTAMENTO DE RIESGO.
004600******************************************************************
004700 ENVIRONMENT DIVISION.
004800 CONFIGURATION SECTION.
004900 SPECIAL-NAMES.
005000     C01 IS TOP-OF-FORM.
005100 INPUT-OUTPUT SECTION.
005200 FILE-CONTROL.
005300     SELECT CLEANPORT ASSIGN TO CLEANPORT
005400                       FILE STATUS IS FS-CLEANPORT.
005500     SELECT TIERFLG   ASSIGN TO TIERFLG
005600                       FILE STATUS IS FS-TIERFLG.
005700 DATA DIVISION.
005800 FILE SECTION.
005900 FD  CLEANPORT.
006000     COPY GFCLNM.
006100 FD  TIERFLG.
006200     COPY GFTIERF.
006300******************************************************************
006400 WORKING-STORAGE SECTION.
006500******************************************************************
006600              CONTADORES, INDICES Y SWITCHES DE CONTROL          *
006700******************************************************************
006800 01  WKS-TAB-CONTROL.
006900     05  WKS-REC-COUNT           PIC S9(7) COMP VALUE ZERO.
007000     05  WKS-IDX                 PIC S9(4) COMP VALUE ZERO.
007100     05  WKS-SUM-INCLUIDOS       PIC S9(7) COMP VALUE ZERO.
007200     05  FILLER                  PIC X(02).
007300******************************************************************
007400            CONTEO DE PRESTAMOS POR TIER (A, B, C Y D). LA VISTA *
007500            REDEFINIDA SEPARA LOS TIERS "INCLUIDOS" (A, B, C) DE *
007600            LOS "EXCLUIDOS" (D) PARA EL CUADRE DE TOTALES DE 300 *
007700******************************************************************
007800 01  WKS-TIER-COUNTS.
007900     05  WKS-COUNT-A              PIC 9(05) COMP VALUE ZERO.
008000     05  WKS-COUNT-B              PIC 9(05) COMP VALUE ZERO.
008100     05  WKS-COUNT-C              PIC 9(05) COMP VALUE ZERO.
008200     05  WKS-COUNT-D              PIC 9(05) COMP VALUE ZERO.
008300 01  WKS-TIER-COUNTS-R REDEFINES WKS-TIER-COUNTS.
008400     05  WKS-COUNT-INCLUIDO OCCURS 3 TIMES   PIC 9(05) COMP.
008500     05  WKS-COUNT-EXCLUIDO                  PIC 9(05) COMP.
008600******************************************************************
008700                     FECHA DE CORRIDA (LEGAJO)                   *
008800******************************************************************
008900 01  WKS-RUN-DATE               PIC 9(8) VALUE ZERO.
009000 01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
009100     05  WKS-RUN-CCYY            PIC 9(4).
009200     05  WKS-RUN-MM              PIC 9(2).
009300     05  WKS-RUN-DD              PIC 9(2).
009400 01  WKS-RUN-DATE-EDIT          PIC 9999/99/99.
009500******************************************************************
009600                        INDICADORES DE FIN                       *
009700******************************************************************
009800 01  WKS-SWITCHES.
009900     05  WKS-FIN-CLEANPORT       PIC X(01) VALUE "N".
010000         88  FIN-CLEANPORT                 VALUE "S".
010100     05  WKS-DESCUADRE-SW        PIC X(01) VALUE "N".
010200         88  WKS-HAY-DESCUADRE              VALUE "S".
010300*        VISTA "EN BLOQUE" DE LOS DOS INDICADORES, PARA
010400*        PODERLOS LIMPIAR A "N" CON UN SOLO MOVE.
010500 01  WKS-SWITCHES-R REDEFINES WKS-SWITCHES PIC X(02).
010600******************************************************************
010700                   VARIABLES DE FILE STATUS NORMAL               *
010800******************************************************************
010900 01  FS-CLEANPORT               PIC 9(02) VALUE ZEROS.
011000 01  FS-TIERFLG                 PIC 9(02) VALUE ZEROS.
011100 PROCEDURE DIVISION.
011200 000-MAIN SECTION.
011300     PERFORM 100-ABRE-ARCHIVOS
011400     PERFORM 110-PROCESA-PRESTAMOS
011500     PERFORM 300-VERIFICA-CUADRE
011600     PERFORM 310-MUESTRA-CONTEOS
011700     PERFORM 900-CIERRA-ARCHIVOS
011800     STOP RUN.
011900 000-MAIN-E. EXIT.
012000******************************************************************
012100            SERIE 100 - APERTURA DE LOS 2 DATASETS DE ESTA       *
012200            CORRIDA (EL ARCHIVO DEPURADO DE ENTRADA Y LA SALIDA  *
012300            DE BANDERAS DE TIER)                                 *
012400******************************************************************
012500 100-ABRE-ARCHIVOS SECTION.
012600     ACCEPT WKS-RUN-DATE FROM DATE YYYYMMDD
012700     OPEN INPUT  CLEANPORT
012800     OPEN OUTPUT TIERFLG
012900     IF FS-CLEANPORT NOT = 0 OR FS-TIERFLG NOT = 0
013000        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
013100        DISPLAY "  GFP03TCN - ERROR AL ABRIR DATASETS            "
013200        DISPLAY " FS CLEANPORT : (" FS-CLEANPORT ")"
013300        DISPLAY " FS TIERFLG   : (" FS-TIERFLG   ")"
013400        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
013500        PERFORM 900-CIERRA-ARCHIVOS
013600        MOVE 91 TO RETURN-CODE
013700        STOP RUN
013800     END-IF.
013900 100-ABRE-ARCHIVOS-E. EXIT.
014000******************************************************************
014100        SERIE 110 - UNA SOLA PASADA SOBRE CLEANPORT. POR CADA    *
014200        PRESTAMO SE ASIGNA EL TIER (200), SE CUENTA Y SE ESCRIBE *
014300        SU REGISTRO DE BANDERA EN TIERFLG                        *
014400******************************************************************
014500 110-PROCESA-PRESTAMOS SECTION.
014600     READ CLEANPORT
014700          AT END SET FIN-CLEANPORT TO TRUE
014800     END-READ
014900     PERFORM 111-PROCESA-PRESTAMOS-REG UNTIL FIN-CLEANPORT.
015000 110-PROCESA-PRESTAMOS-E. EXIT.
015100 111-PROCESA-PRESTAMOS-REG SECTION.
015200     ADD 1 TO WKS-REC-COUNT
015300     PERFORM 200-ASIGNA-TIER
015400     MOVE GFCL-LOAN-ID TO GFTF-LOAN-ID
015500     WRITE REG-GFTFL
015600     READ CLEANPORT
015700          AT END SET FIN-CLEANPORT TO TRUE
015800     END-READ.
015900 111-PROCESA-PRESTAMOS-REG-E. EXIT.
016000******************************************************************
016100   200 - CORTES DE TIER SOBRE EL SCORE ESG CRUDO DEL PRESTAMO    *
016200   (GFCL-ESG-SCORE-0-100): >=80 TIER A, >=60 TIER B, >=40 TIER C,*
016300   EL RESTO TIER D. SOLO EL TIER D QUEDA FUERA DEL SUBCONJUNTO   *
016400   "DESACOPLADO" (INCLUDE-FLAG = "N")                            *
016500******************************************************************
016600 200-ASIGNA-TIER SECTION.
016700     IF GFCL-ESG-SCORE-0-100 >= 80
016800        MOVE "A" TO GFTF-TIER
016900        MOVE "Y" TO GFTF-INCLUDE-FLAG
017000        ADD 1    TO WKS-COUNT-A
017100     ELSE
017200        IF GFCL-ESG-SCORE-0-100 >= 60
017300           MOVE "B" TO GFTF-TIER
017400           MOVE "Y" TO GFTF-INCLUDE-FLAG
017500           ADD 1    TO WKS-COUNT-B
017600        ELSE
017700           IF GFCL-ESG-SCORE-0-100 >= 40
017800              MOVE "C" TO GFTF-TIER
017900              MOVE "Y" TO GFTF-INCLUDE-FLAG
018000              ADD 1    TO WKS-COUNT-C
018100           ELSE
018200              MOVE "D" TO GFTF-TIER
018300              MOVE "N" TO GFTF-INCLUDE-FLAG
018400              ADD 1    TO WKS-COUNT-D
018500           END-IF
018600        END-IF
018700     END-IF.
018800 200-ASIGNA-TIER-E. EXIT.
018900******************************************************************
019000   SERIE 300 - CUADRE DE CONTROL: LA SUMA DE LOS 4 CONTADORES DE *
019100   TIER DEBE COINCIDIR CON EL TOTAL DE REGISTROS LEIDOS. SE USA  *
019200   LA VISTA REDEFINIDA (INCLUIDOS + EXCLUIDOS) PARA SUMAR SIN    *
019300   FUNCIONES INTRINSECAS                                         *
019400******************************************************************
019500 300-VERIFICA-CUADRE SECTION.
019600     MOVE ZERO TO WKS-SUM-INCLUIDOS
019700     PERFORM 301-SUMA-INCLUIDOS VARYING WKS-IDX
019800             FROM 1 BY 1
019900             UNTIL WKS-IDX > 3
020000     ADD WKS-COUNT-EXCLUIDO TO WKS-SUM-INCLUIDOS
020100     IF WKS-SUM-INCLUIDOS NOT = WKS-REC-COUNT
020200        SET WKS-HAY-DESCUADRE TO TRUE
020300        DISPLAY "GFP03TCN - ** DESCUADRE DE TOTALES DE TIER **"
020400        DISPLAY "  REGISTROS LEIDOS    : " WKS-REC-COUNT
020500        DISPLAY "  SUMA DE LOS 4 TIERS : " WKS-SUM-INCLUIDOS
020600     END-IF.
020700 300-VERIFICA-CUADRE-E. EXIT.
020800 301-SUMA-INCLUIDOS SECTION.
020900     ADD WKS-COUNT-INCLUIDO(WKS-IDX) TO WKS-SUM-INCLUIDOS.
021000 301-SUMA-INCLUIDOS-E. EXIT.
021100******************************************************************
021200          SERIE 310 - DESPLIEGUE DE LOS 4 CONTEOS, EN ORDEN DE   *
021300          TIER FIJO A, B, C, D, CON LA FECHA DE CORRIDA          *
021400******************************************************************
021500 310-MUESTRA-CONTEOS SECTION.
021600     MOVE WKS-RUN-DATE TO WKS-RUN-DATE-EDIT
021700     DISPLAY "GFP03TCN - CENSO DE TIERS DEL PORTAFOLIO"
021800     DISPLAY "  FECHA DE CORRIDA      : " WKS-RUN-DATE-EDIT
021900     DISPLAY "  PRESTAMOS LEIDOS      : " WKS-REC-COUNT
022000     DISPLAY "  TIER A (LIDER)        : " WKS-COUNT-A
022100     DISPLAY "  TIER B (ALINEADO)     : " WKS-COUNT-B
022200     DISPLAY "  TIER C (LISTA VIGILAN): " WKS-COUNT-C
022300     DISPLAY "  TIER D (DESINVERSION) : " WKS-COUNT-D.
022400 310-MUESTRA-CONTEOS-E. EXIT.
022500******************************************************************
022600                SERIE 900 - CIERRE DE LOS 2 DATASETS             *
022700******************************************************************
022800 900-CIERRA-ARCHIVOS SECTION.
022900     CLOSE CLEANPORT
023000     CLOSE TIERFLG.
023100 900-CIERRA-ARCHIVOS-E. EXIT.
