000100******************************************************************
000200* COPYBOOK    : GFEMIM                                          *
000300* APLICACION  : GREENFIN - PORTAFOLIO DE PRESTAMOS VERDES        *
000400* DESCRIPCION : FACTORES DE INTENSIDAD DE EMISIONES POR SECTOR.  *
000500*             : TABLA DE CONSULTA (LOOKUP) CRUZADA CONTRA        *
000600*             : GFLOANM POR SECTOR. VOLUMEN PEQUENO (DOCENAS DE  *
000700*             : SECTORES).                                      *
000800* ARCHIVOS    : EMISSION-FACTORS (CUTSHEET LRECL 27)             *
000900*------------------------------------------------------------------
001000* FECHA       PROGRAMADOR            DESCRIPCION                *
001100* 14/01/2024  R.ALDANA (RAAL)        ALTA INICIAL, TICKET 244110 *
001200* 02/09/2024  C.SICAN (CSIC)         SE RESERVAN 4 BYTES (LRECL  *
001300*                                    REAL 31)                    *
001400******************************************************************
001500 01  REG-GFEMI.
001600     05  GFEM-SECTOR             PIC X(20).
001700*        TCO2E POR MILLON DE INGRESOS.
001800     05  GFEM-EMISSIONS-INTENS   PIC 9(05)V99.
001900     05  FILLER                  PIC X(04).
