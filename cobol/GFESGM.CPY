000100******************************************************************
000200* COPYBOOK    : GFESGM                                          *
000300* APLICACION  : GREENFIN - PORTAFOLIO DE PRESTAMOS VERDES        *
000400* DESCRIPCION : MAESTRO CRUDO DE CALIFICACIONES ESG POR          *
000500*             : PRESTATARIO. TABLA DE CONSULTA (LOOKUP) CRUZADA  *
000600*             : CONTRA GFLOANM POR NOMBRE DE PRESTATARIO.        *
000700* ARCHIVOS    : ESG-SCORES (CUTSHEET LRECL 36)                   *
000800*------------------------------------------------------------------
000900* FECHA       PROGRAMADOR            DESCRIPCION                *
001000* 14/01/2024  R.ALDANA (RAAL)        ALTA INICIAL, TICKET 244110 *
001100* 02/09/2024  C.SICAN (CSIC)         SE RESERVAN 4 BYTES (LRECL  *
001200*                                    REAL 40)                    *
001300******************************************************************
001400 01  REG-GFESG.
001500     05  GFES-BORROWER-NAME      PIC X(30).
001600*        0-100. BLANCO = FALTANTE.
001700     05  GFES-SCORE-0-100        PIC 9(03)V99.
001800*        1=MEJOR ... 5=PEOR. BLANCO O CERO = FALTANTE.
001900     05  GFES-GOVERNANCE-RISK    PIC 9(01).
002000     05  FILLER                  PIC X(04).
