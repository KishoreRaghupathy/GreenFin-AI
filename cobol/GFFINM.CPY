000100******************************************************************
000200* COPYBOOK    : GFFINM                                          *
000300* APLICACION  : GREENFIN - PORTAFOLIO DE PRESTAMOS VERDES        *
000400* DESCRIPCION : MAESTRO CRUDO DE FINANCIEROS DE LA EMPRESA       *
000500*             : PRESTATARIA. TABLA DE CONSULTA (LOOKUP) CRUZADA  *
000600*             : CONTRA GFLOANM POR NOMBRE DE PRESTATARIO.        *
000700* ARCHIVOS    : COMPANY-FINANCIALS (CUTSHEET LRECL 59)           *
000800*------------------------------------------------------------------
000900* FECHA       PROGRAMADOR            DESCRIPCION                *
001000* 14/01/2024  R.ALDANA (RAAL)        ALTA INICIAL, TICKET 244110 *
001100* 02/09/2024  C.SICAN (CSIC)         SE RESERVAN 4 BYTES AL      *
001200*                                    FINAL PARA CAMPO FUTURO DE  *
001300*                                    SCOPE-3; CUTSHEET DEL AREA  *
001400*                                    DE NEGOCIO AUN NO SE        *
001500*                                    ACTUALIZA (LRECL REAL 63)   *
001600******************************************************************
001700 01  REG-GFFIN.
001800     05  GFFN-BORROWER-NAME      PIC X(30).
001900*        EN MILLONES. BLANCO = FALTANTE.
002000     05  GFFN-REVENUE-MN         PIC S9(7)V99.
002100     05  GFFN-ENTERPRISE-VAL-MN  PIC S9(7)V99.
002200     05  GFFN-REPORTED-GHG-EMIS  PIC S9(9)V99.
002300     05  FILLER                  PIC X(04).
