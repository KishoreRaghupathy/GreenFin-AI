000100******************************************************************
000200* COPYBOOK    : GFLOANM                                          *
000300* APLICACION  : GREENFIN - PORTAFOLIO DE PRESTAMOS VERDES        *
000400* DESCRIPCION : MAESTRO CRUDO DE PRESTAMOS (ARCHIVO CONDUCTOR    *
000500*             : DEL PROCESO GFP01ETL). LLAVE DE CRUCE CONTRA     *
000600*             : GFFINM Y GFESGM ES EL NOMBRE DEL PRESTATARIO,    *
000700*             : CONTRA GFEMIM ES EL SECTOR.                     *
000800* ARCHIVOS    : LOAN-PORTFOLIO (LRECL 76)                        *
000900*------------------------------------------------------------------
001000* FECHA       PROGRAMADOR            DESCRIPCION                *
001100* 14/01/2024  R.ALDANA (RAAL)        ALTA INICIAL DEL LAYOUT,    *
001200*                                    TICKET BPM 244110           *
001300* 02/09/2024  C.SICAN (CSIC)         SE AGREGA COMENTARIO DE     *
001400*                                    MONTO EN BLANCO = FALTANTE  *
001500******************************************************************
001600 01  REG-GFLOAN.
001700     05  GFLN-LOAN-ID            PIC X(08).
001800     05  GFLN-BORROWER-NAME      PIC X(30).
001900     05  GFLN-SECTOR             PIC X(20).
002000*        MONTO VIGENTE EN MILLONES. BLANCO = FALTANTE.
002100     05  GFLN-OUTSTANDING-AMT-MN PIC S9(7)V99.
002200     05  FILLER                  PIC X(09).
