000100******************************************************************
000200* FECHA       : 28/01/2024                                       *
000300* PROGRAMADOR : RAUL ALDANA (RAAL)                               *
000400* APLICACION  : GREENFIN - PORTAFOLIO DE PRESTAMOS VERDES        *
000500* PROGRAMA    : GFP02ESG                                        *
000600* TIPO        : BATCH                                            *
000700* DESCRIPCION : LEE EL PORTAFOLIO DEPURADO (CLEANPORT), CALIFICA *
000800*             : CADA PRESTAMO CON EL GREEN FINANCE SCORE         *
000900*             : PONDERADO (ESG/GOBERNANZA/EMISIONES), LE ASIGNA  *
001000*             : UN TIER DE RIESGO Y EMITE EL REPORTE DE RESUMEN  *
001100*             : DE RIESGO DEL PORTAFOLIO CON TOTALES POR TIER Y  *
001200*             : LOS 5 MEJORES/5 PEORES PRESTAMOS.                *
001300* ARCHIVOS    : CLEANPORT=A, RISKRPT=S                           *
001400* ACCION (ES) : A=ACTUALIZA, R=REPORTE                           *
001500* BPM/RATIONAL: 244111                                           *
001600* NOMBRE      : CALIFICACION DE RIESGO VERDE DEL PORTAFOLIO      *
001700*-----------------------------------------------------------------
001800* FECHA       PROGRAMADOR            DESCRIPCION                *
001900* 28/01/2024  R.ALDANA (RAAL)        ALTA INICIAL DEL PROGRAMA,  *
002000*                                    TICKET BPM 244111           *
002100* 11/02/2024  R.ALDANA (RAAL)        SE MUEVE LA DEPURACION DE   *
002200*                                    ELEGIBLES ANTES DEL CALCULO *
002300*                                    DE MEDIANAS Y DEL CORTE P95 *
002400*                                    (EL AREA DE RIESGO NO QUERIA*
002500*                                    PRESTAMOS SIN SECTOR EN LA  *
002600*                                    ESTADISTICA), TICKET 244129 *
002700* 09/11/1998  L.QUEZADA (LQUE)       ARREGLO FIN DE SIGLO EN LA  *
002800*                                    RUTINA DE FECHA DE CORRIDA, *
002900*                                    TICKET 198822 (Y2K)         *
003000* 14/06/2024  C.SICAN (CSIC)         SE CORRIGE MEDIANA PAR QUE  *
003100*                                    REDONDEABA MAL EL PROMEDIO  *
003200*                                    DE LOS DOS VALORES CENTRALES*
003300*                                    TICKET 244233               *
003400* 05/09/2024  C.SICAN (CSIC)         SE AGREGA RESPALDO AL TOP5/ *
003500*                                    BOTTOM5 POR TIER CUANDO NO  *
003600*                                    HAY PRESTAMOS EN TIER A O D,*
003700*                                    TICKET 244251               *
003800* 19/03/2025  L.QUEZADA (LQUE)       GOBERNANZA EN 0 SE TRATA    *
003900*                                    COMO FALTANTE, NO COMO      *
004000*                                    MEJOR CALIFICACION,         *
004100*                                    TICKET 244299               *
004200* 19/05/2025  C.SICAN (CSIC)         SE CORRIGE MEDIANA DE       *
004300*                                    GOBERNANZA QUE SE TRUNCABA  *
004400*                                    (NO REDONDEABA) AL MOVERLA A*
004500*                                    UN CAMPO SIN DECIMALES,     *
004600*                                    TICKET 244321               *
004700* 02/06/2025  R.ALDANA (RAAL)        SE CORRIGE ROTULO DEL TOP 5 *
004800*                                    QUE OMITIA LA PALABRA       *
004900*                                    FINANCE, NO COINCIDIA CON   *
005000*                                    EL DEL BOTTOM 5,            *
005100*                                    TICKET 244322               *
005200******************************************************************
005300 IDENTIFICATION DIVISION.
005400 PROGRAM-ID.    GFP02ESG.
005500 AUTHOR.        RAUL ALDANA.
005600 INSTALLATION.  GREENFIN - DEPARTAMENTO DE RIESGO DE CARTERA.
005700 DATE-WRITTEN.  28/01/2024.
005800 DATE-COMPILED.
005900 SECURITY.      USO INTERNO - DEPARTAMENTO DE RIESGO.
006000******************************************************************
006100 ENVIRONMENT DIVISION.
006200 CONFIGURATION SECTION.
006300 SPECIAL-NAMES.
006400     C01 IS TOP-OF-FORM.
006500 INPUT-OUTPUT SECTION.
006600 FILE-CONTROL.
006700     SELECT CLEANPORT ASSIGN TO CLEANPORT
006800                       FILE STATUS IS FS-CLEANPORT.
006900     SELECT RISKRPT   ASSIGN TO RISKRPT
007000                       FILE STATUS IS FS-RISKRPT.
007100     SELECT WORKFILE2 ASSIGN TO SORTWK2.
007200 DATA DIVISION.
007300 FILE SECTION.
007400 FD  CLEANPORT.
007500     COPY GFCLNM.
007600 FD  RISKRPT.
007700 01  REG-RISKRPT.
007800     05  RRPT-TEXTO              PIC X(131).
007900     05  FILLER                  PIC X(01).
008000 SD  WORKFILE2.
008100 01  WORK-REG2.
008200     05  WR2-LOAN-ID             PIC X(08).
008300     05  WR2-BORROWER-NAME       PIC X(30).
008400     05  WR2-SECTOR              PIC X(20).
008500     05  WR2-OUTSTANDING-AMT-MN  PIC S9(7)V99.
008600     05  WR2-GREEN-SCORE         PIC 9(03)V99.
008700     05  WR2-RISK-TIER           PIC X(01).
008800     05  FILLER                  PIC X(02).
008900******************************************************************
009000 WORKING-STORAGE SECTION.
009100******************************************************************
009200              CONTADORES, INDICES Y SWITCHES DE CONTROL           *
009300******************************************************************
009400 01  WKS-TAB-CONTROL.
009500     05  WKS-SCR-COUNT           PIC S9(4) COMP VALUE ZERO.
009600     05  WKS-ELIG-COUNT          PIC S9(4) COMP VALUE ZERO.
009700     05  WKS-INELIG-COUNT        PIC S9(4) COMP VALUE ZERO.
009800     05  WKS-IDX                 PIC S9(4) COMP VALUE ZERO.
009900     05  WKS-IDX2                PIC S9(4) COMP VALUE ZERO.
010000     05  WKS-MED-N               PIC S9(4) COMP VALUE ZERO.
010100     05  WKS-MED-HALF            PIC S9(4) COMP VALUE ZERO.
010200     05  WKS-MED-REM             PIC S9(4) COMP VALUE ZERO.
010300     05  WKS-MED-IDX             PIC S9(4) COMP VALUE ZERO.
010400     05  WKS-P95-NUM             PIC S9(7) COMP VALUE ZERO.
010500     05  WKS-P95-IDX             PIC S9(4) COMP VALUE ZERO.
010600     05  WKS-CNT-LE              PIC S9(4) COMP VALUE ZERO.
010700     05  WKS-CIRC-IX             PIC S9(4) COMP VALUE ZERO.
010800     05  WKS-SWAP-DONE           PIC X(01) VALUE "N".
010900         88  WKS-NO-SWAP                   VALUE "N".
011000     05  FILLER                  PIC X(02).
011100******************************************************************
011200        TABLA DE TRABAJO DE PRESTAMOS CALIFICADOS (UN REGISTRO    *
011300        POR PRESTAMO LEIDO DE CLEANPORT)                          *
011400******************************************************************
011500 01  WKS-TAB-PRESTAMOS.
011600     05  WKS-SCR-ENTRY OCCURS 1 TO 5000 TIMES
011700                 DEPENDING ON WKS-SCR-COUNT.
011800         10  WKS-SCR-LOAN-ID          PIC X(08).
011900         10  WKS-SCR-BORROWER-NAME    PIC X(30).
012000         10  WKS-SCR-SECTOR           PIC X(20).
012100         10  WKS-SCR-OUTSTANDING-AMT  PIC S9(7)V99.
012200         10  WKS-SCR-ELIGIBLE         PIC X(01) VALUE "N".
012300             88  WKS-SCR-ES-ELEGIBLE            VALUE "S".
012400         10  WKS-SCR-ESG-SCORE        PIC 9(03)V99.
012500         10  WKS-SCR-GOV-RISK         PIC 9(01).
012600         10  WKS-SCR-EMISSIONS-INTENS PIC 9(05)V99.
012700         10  WKS-SCR-NORM-ESG         PIC 9(01)V9(4).
012800         10  WKS-SCR-NORM-GOV         PIC 9(01)V9(4).
012900         10  WKS-SCR-PCTL-RANK        PIC 9(01)V9(4).
013000         10  WKS-SCR-NORM-EMIS        PIC 9(01)V9(4).
013100         10  WKS-SCR-GREEN-SCORE      PIC 9(03)V99.
013200         10  WKS-SCR-RISK-TIER        PIC X(01).
013300         10  FILLER                   PIC X(02).
013400******************************************************************
013500         ARREGLO DE TRABAJO PARA MEDIANAS Y CORTE DE PERCENTIL 95 *
013600******************************************************************
013700 01  WKS-TAB-MEDIANA.
013800     05  WKS-MED-WORK OCCURS 1 TO 5000 TIMES
013900                 DEPENDING ON WKS-MED-N
014000                 PIC S9(7)V9(4).
014100 01  WKS-MEDIANA-RESULT         PIC S9(7)V9(4) VALUE ZERO.
014200 01  WKS-MEDIA-DOS-CENTRALES    PIC S9(7)V9(4) VALUE ZERO.
014300******************************************************************
014400               MEDIANAS Y CORTE P95 CALCULADOS SOBRE LOS          *
014500               PRESTAMOS ELEGIBLES                                *
014600******************************************************************
014700 01  WKS-MEDIANAS.
014800     05  WKS-MEDIANA-ESG         PIC 9(03)V99 VALUE ZERO.
014900     05  WKS-MEDIANA-GOV         PIC 9(01)V99 VALUE ZERO.
015000     05  WKS-MEDIANA-EMIS        PIC 9(05)V99 VALUE ZERO.
015100     05  WKS-P95-CAP             PIC 9(05)V99 VALUE ZERO.
015200******************************************************************
015300        BLOQUE DE MEDIANAS VISTO COMO UNA SOLA CADENA PARA        *
015400        PODERLO LIMPIAR CON UN SOLO MOVE AL INICIAR CADA CORRIDA  *
015500******************************************************************
015600 01  WKS-MEDIANAS-R REDEFINES WKS-MEDIANAS
015700                         PIC X(22).
015800******************************************************************
015900                     FECHA DE CORRIDA (LEGAJO)                    *
016000******************************************************************
016100 01  WKS-RUN-DATE               PIC 9(8) VALUE ZERO.
016200 01  WKS-RUN-DATE-R REDEFINES WKS-RUN-DATE.
016300     05  WKS-RUN-CCYY            PIC 9(4).
016400     05  WKS-RUN-MM              PIC 9(2).
016500     05  WKS-RUN-DD              PIC 9(2).
016600 01  WKS-RUN-DATE-EDIT          PIC 9999/99/99.
016700******************************************************************
016800                        INDICADORES DE FIN                        *
016900******************************************************************
017000 01  WKS-SWITCHES.
017100     05  WKS-FIN-CLEANPORT       PIC X(01) VALUE "N".
017200         88  FIN-CLEANPORT                 VALUE "S".
017300     05  WKS-FIN-WORKFILE2       PIC X(01) VALUE "N".
017400         88  FIN-WORKFILE2                 VALUE "S".
017500*        VISTA "EN BLOQUE" DE LOS DOS INDICADORES, PARA
017600*        PODERLOS LIMPIAR A "N" CON UN SOLO MOVE.
017700 01  WKS-SWITCHES-R REDEFINES WKS-SWITCHES PIC X(02).
017800******************************************************************
017900            TOTALES ACUMULADOS POR TIER (A, B, C, D) Y GRAN       *
018000            TOTAL DE EXPOSICION DEL PORTAFOLIO                    *
018100******************************************************************
018200 01  WKS-TIER-TOTALS.
018300     05  WKS-TIER-A.
018400         10  WKS-TA-EXPOSURE      PIC 9(09)V99 VALUE ZERO.
018500         10  WKS-TA-COUNT         PIC 9(05) COMP VALUE ZERO.
018600         10  WKS-TA-SCORE-SUM     PIC 9(11)V99 VALUE ZERO.
018700         10  WKS-TA-AVG-SCORE     PIC 9(03)V99 VALUE ZERO.
018800         10  WKS-TA-EXPOSURE-PCT  PIC 9(03)V99 VALUE ZERO.
018900         10  FILLER               PIC X(02).
019000     05  WKS-TIER-B.
019100         10  WKS-TB-EXPOSURE      PIC 9(09)V99 VALUE ZERO.
019200         10  WKS-TB-COUNT         PIC 9(05) COMP VALUE ZERO.
019300         10  WKS-TB-SCORE-SUM     PIC 9(11)V99 VALUE ZERO.
019400         10  WKS-TB-AVG-SCORE     PIC 9(03)V99 VALUE ZERO.
019500         10  WKS-TB-EXPOSURE-PCT  PIC 9(03)V99 VALUE ZERO.
019600         10  FILLER               PIC X(02).
019700     05  WKS-TIER-C.
019800         10  WKS-TC-EXPOSURE      PIC 9(09)V99 VALUE ZERO.
019900         10  WKS-TC-COUNT         PIC 9(05) COMP VALUE ZERO.
020000         10  WKS-TC-SCORE-SUM     PIC 9(11)V99 VALUE ZERO.
020100         10  WKS-TC-AVG-SCORE     PIC 9(03)V99 VALUE ZERO.
020200         10  WKS-TC-EXPOSURE-PCT  PIC 9(03)V99 VALUE ZERO.
020300         10  FILLER               PIC X(02).
020400     05  WKS-TIER-D.
020500         10  WKS-TD-EXPOSURE      PIC 9(09)V99 VALUE ZERO.
020600         10  WKS-TD-COUNT         PIC 9(05) COMP VALUE ZERO.
020700         10  WKS-TD-SCORE-SUM     PIC 9(11)V99 VALUE ZERO.
020800         10  WKS-TD-AVG-SCORE     PIC 9(03)V99 VALUE ZERO.
020900         10  WKS-TD-EXPOSURE-PCT  PIC 9(03)V99 VALUE ZERO.
021000         10  FILLER               PIC X(02).
021100     05  WKS-GRAND-EXPOSURE       PIC 9(09)V99 VALUE ZERO.
021200     05  FILLER                   PIC X(02).
021300******************************************************************
021400          TOP 5 (TIER A Y RESPALDO GENERAL) Y BOTTOM 5 (TIER D    *
021500          Y RESPALDO GENERAL, ARMADOS COMO BUFFER CIRCULAR DE 5   *
021600          CASILLAS MIENTRAS EL SORT ENTREGA LOS REGISTROS EN      *
021700          ORDEN DESCENDENTE DE SCORE)                             *
021800******************************************************************
021900 01  WKS-TOP5-A.
022000     05  WKS-TA5-COUNT            PIC 9(01) COMP VALUE ZERO.
022100     05  WKS-TA5-ENTRY OCCURS 5 TIMES.
022200         10  WKS-TA5-LOAN-ID          PIC X(08).
022300         10  WKS-TA5-BORROWER-NAME    PIC X(30).
022400         10  WKS-TA5-SECTOR           PIC X(20).
022500         10  WKS-TA5-OUTSTANDING-AMT  PIC S9(7)V99.
022600         10  WKS-TA5-GREEN-SCORE      PIC 9(03)V99.
022700         10  WKS-TA5-RISK-TIER        PIC X(01).
022800         10  FILLER                   PIC X(02).
022900     05  FILLER                   PIC X(02).
023000 01  WKS-TOP5-OVERALL.
023100     05  WKS-TO5-COUNT            PIC 9(01) COMP VALUE ZERO.
023200     05  WKS-TO5-ENTRY OCCURS 5 TIMES.
023300         10  WKS-TO5-LOAN-ID          PIC X(08).
023400         10  WKS-TO5-BORROWER-NAME    PIC X(30).
023500         10  WKS-TO5-SECTOR           PIC X(20).
023600         10  WKS-TO5-OUTSTANDING-AMT  PIC S9(7)V99.
023700         10  WKS-TO5-GREEN-SCORE      PIC 9(03)V99.
023800         10  WKS-TO5-RISK-TIER        PIC X(01).
023900         10  FILLER                   PIC X(02).
024000     05  FILLER                   PIC X(02).
024100 01  WKS-BOT5-D.
024200     05  WKS-BD5-COUNT            PIC 9(01) COMP VALUE ZERO.
024300     05  WKS-BD5-NEXT             PIC 9(01) COMP VALUE 1.
024400     05  WKS-BD5-ENTRY OCCURS 5 TIMES.
024500         10  WKS-BD5-LOAN-ID          PIC X(08).
024600         10  WKS-BD5-BORROWER-NAME    PIC X(30).
024700         10  WKS-BD5-SECTOR           PIC X(20).
024800         10  WKS-BD5-OUTSTANDING-AMT  PIC S9(7)V99.
024900         10  WKS-BD5-GREEN-SCORE      PIC 9(03)V99.
025000         10  WKS-BD5-RISK-TIER        PIC X(01).
025100         10  FILLER                   PIC X(02).
025200     05  FILLER                   PIC X(02).
025300 01  WKS-BOT5-OVERALL.
025400     05  WKS-BO5-COUNT            PIC 9(01) COMP VALUE ZERO.
025500     05  WKS-BO5-NEXT             PIC 9(01) COMP VALUE 1.
025600     05  WKS-BO5-ENTRY OCCURS 5 TIMES.
025700         10  WKS-BO5-LOAN-ID          PIC X(08).
025800         10  WKS-BO5-BORROWER-NAME    PIC X(30).
025900         10  WKS-BO5-SECTOR           PIC X(20).
026000         10  WKS-BO5-OUTSTANDING-AMT  PIC S9(7)V99.
026100         10  WKS-BO5-GREEN-SCORE      PIC 9(03)V99.
026200         10  WKS-BO5-RISK-TIER        PIC X(01).
026300         10  FILLER                   PIC X(02).
026400     05  FILLER                   PIC X(02).
026500******************************************************************
026600             BUFFER DE IMPRESION DE UNA FILA DE TOP5/BOTTOM5      *
026700******************************************************************
026800 01  WKS-PRT5-ENTRY.
026900     05  WKS-P5-LOAN-ID           PIC X(08).
027000     05  WKS-P5-BORROWER-NAME     PIC X(30).
027100     05  WKS-P5-SECTOR            PIC X(20).
027200     05  WKS-P5-OUTSTANDING-AMT   PIC S9(7)V99.
027300     05  WKS-P5-GREEN-SCORE       PIC 9(03)V99.
027400     05  WKS-P5-RISK-TIER         PIC X(01).
027500     05  FILLER                   PIC X(02).
027600 01  WKS-P5-TIER-LABEL            PIC X(32).
027700******************************************************************
027800          LINEA DE IMPRESION GENERICA (132 COLUMNAS) Y CAMPOS     *
027900          EDITADOS PARA DESPLEGAR LOS VALORES NUMERICOS DEL       *
028000          REPORTE DE RESUMEN DE RIESGO                            *
028100******************************************************************
028200 01  WKS-PL-LINEA.
028300     05  WKS-PL-TEXTO             PIC X(131).
028400     05  FILLER                   PIC X(01).
028500 01  WKS-ED-CAMPOS.
028600     05  WKS-ED-TOTAL-HDR         PIC Z,ZZZ,ZZ9.99.
028700     05  WKS-ED-TOTAL-TIER        PIC ZZZ,ZZZ,ZZ9.99.
028800     05  WKS-ED-COUNT-TIER        PIC ZZZZ9.
028900     05  WKS-ED-AVG-TIER          PIC ZZ9.99.
029000     05  WKS-ED-PCT-TIER          PIC ZZ9.99.
029100     05  WKS-ED-MONTO-5           PIC ZZZ,ZZ9.99.
029200     05  WKS-ED-SCORE-5           PIC ZZ9.99.
029300     05  FILLER                   PIC X(02).
029400******************************************************************
029500                   VARIABLES DE FILE STATUS NORMAL                *
029600******************************************************************
029700 01  FS-CLEANPORT               PIC 9(02) VALUE ZEROS.
029800 01  FS-RISKRPT                 PIC 9(02) VALUE ZEROS.
029900 PROCEDURE DIVISION.
030000 000-MAIN SECTION.
030100     PERFORM 100-ABRE-ARCHIVOS
030200     PERFORM 110-CARGA-PRESTAMOS
030300     PERFORM 210-CARGA-ELEGIBLES
030400     PERFORM 200-CALCULA-MEDIANAS
030500     PERFORM 250-APLICA-MEDIANAS
030600     PERFORM 270-CALCULA-P95
030700     PERFORM 280-APLICA-CAP-P95
030800     PERFORM 300-CALIFICA-PRESTAMOS
030900     PERFORM 400-ORDENA-Y-ACUMULA
031000     PERFORM 440-CALCULA-PROMEDIOS-TIER
031100     PERFORM 500-IMPRIME-REPORTE
031200     PERFORM 900-CIERRA-ARCHIVOS
031300     STOP RUN.
031400 000-MAIN-E. EXIT.
031500******************************************************************
031600            SERIE 100 - APERTURA DE LOS 2 DATASETS DE ESTA        *
031700            CORRIDA (EL ARCHIVO DEPURADO DE ENTRADA Y EL REPORTE  *
031800            DE SALIDA)                                            *
031900******************************************************************
032000 100-ABRE-ARCHIVOS SECTION.
032100     ACCEPT WKS-RUN-DATE FROM DATE YYYYMMDD
032200     OPEN INPUT  CLEANPORT
032300     OPEN OUTPUT RISKRPT
032400     IF FS-CLEANPORT NOT = 0 OR FS-RISKRPT NOT = 0
032500        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
032600        DISPLAY "  GFP02ESG - ERROR AL ABRIR DATASETS            "
032700        DISPLAY " FS CLEANPORT : (" FS-CLEANPORT ")"
032800        DISPLAY " FS RISKRPT   : (" FS-RISKRPT   ")"
032900        DISPLAY "!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!!"
033000        PERFORM 900-CIERRA-ARCHIVOS
033100        MOVE 91 TO RETURN-CODE
033200        STOP RUN
033300     END-IF.
033400 100-ABRE-ARCHIVOS-E. EXIT.
033500******************************************************************
033600         SERIE 110 - CARGA DEL PORTAFOLIO DEPURADO A MEMORIA.     *
033700         VOLUMEN MODESTO (MILES DE PRESTAMOS) - CABE COMPLETO EN  *
033800         LA TABLA DE TRABAJO PARA LAS DOS PASADAS DE CALIFICACION *
033900******************************************************************
034000 110-CARGA-PRESTAMOS SECTION.
034100     READ CLEANPORT
034200          AT END SET FIN-CLEANPORT TO TRUE
034300     END-READ
034400     PERFORM 111-CARGA-PRESTAMOS-REG UNTIL FIN-CLEANPORT.
034500 110-CARGA-PRESTAMOS-E. EXIT.
034600 111-CARGA-PRESTAMOS-REG SECTION.
034700     ADD 1 TO WKS-SCR-COUNT
034800     MOVE GFCL-LOAN-ID         TO WKS-SCR-LOAN-ID(WKS-SCR-COUNT)
034900     MOVE GFCL-BORROWER-NAME
035000               TO WKS-SCR-BORROWER-NAME(WKS-SCR-COUNT)
035100     MOVE GFCL-SECTOR          TO WKS-SCR-SECTOR(WKS-SCR-COUNT)
035200     MOVE GFCL-OUTSTANDING-AMT-MN
035300               TO WKS-SCR-OUTSTANDING-AMT(WKS-SCR-COUNT)
035400     MOVE GFCL-ESG-SCORE-0-100
035500               TO WKS-SCR-ESG-SCORE(WKS-SCR-COUNT)
035600     MOVE GFCL-GOVERNANCE-RISK TO WKS-SCR-GOV-RISK(WKS-SCR-COUNT)
035700     MOVE GFCL-EMISSIONS-INTENS
035800               TO WKS-SCR-EMISSIONS-INTENS(WKS-SCR-COUNT)
035900     READ CLEANPORT
036000          AT END SET FIN-CLEANPORT TO TRUE
036100     END-READ.
036200 111-CARGA-PRESTAMOS-REG-E. EXIT.
036300******************************************************************
036400         SERIE 210 - UN PRESTAMO ES ELEGIBLE PARA CALIFICACION    *
036500         SOLO SI TRAE MONTO VIGENTE Y SECTOR - LOS NO ELEGIBLES   *
036600         QUEDAN CARGADOS EN LA TABLA PERO NO ENTRAN A MEDIANAS,   *
036700         CALIFICACION, SORT NI TOTALES DE TIER                    *
036800******************************************************************
036900 210-CARGA-ELEGIBLES SECTION.
037000     MOVE ZERO TO WKS-ELIG-COUNT
037100     MOVE ZERO TO WKS-INELIG-COUNT
037200     PERFORM 211-CARGA-ELEGIBLES-REG VARYING WKS-IDX
037300             FROM 1 BY 1
037400             UNTIL WKS-IDX > WKS-SCR-COUNT
037500     DISPLAY "GFP02ESG - PRESTAMOS ANALIZADOS (ELEGIBLES) : "
037600              WKS-ELIG-COUNT
037700     DISPLAY "GFP02ESG - PRESTAMOS EXCLUIDOS (NO ELEGIBLES): "
037800              WKS-INELIG-COUNT.
037900 210-CARGA-ELEGIBLES-E. EXIT.
038000 211-CARGA-ELEGIBLES-REG SECTION.
038100     IF WKS-SCR-OUTSTANDING-AMT(WKS-IDX) NOT = 0 AND
038200        WKS-SCR-SECTOR(WKS-IDX) NOT = SPACES
038300        MOVE "S" TO WKS-SCR-ELIGIBLE(WKS-IDX)
038400        ADD 1 TO WKS-ELIG-COUNT
038500     ELSE
038600        MOVE "N" TO WKS-SCR-ELIGIBLE(WKS-IDX)
038700        ADD 1 TO WKS-INELIG-COUNT
038800     END-IF.
038900 211-CARGA-ELEGIBLES-REG-E. EXIT.
039000******************************************************************
039100   SERIE 200 - MEDIANAS DE LOS TRES CAMPOS IMPUTABLES (SCORE ESG, *
039200   RIESGO DE GOBERNANZA, INTENSIDAD DE EMISIONES) SOBRE LOS       *
039300   PRESTAMOS ELEGIBLES. UN CAMPO EN CERO SE CONSIDERA FALTANTE.   *
039400   CADA PARRAFO 20n EXTRAE LOS VALORES NO FALTANTES AL ARREGLO DE *
039500   TRABAJO Y LLAMA LA RUTINA COMUN DE ORDENAMIENTO/CALCULO        *
039600******************************************************************
039700 200-CALCULA-MEDIANAS SECTION.
039800     MOVE SPACES TO WKS-MEDIANAS-R
039900     MOVE ZEROS  TO WKS-MEDIANAS
040000     PERFORM 201-EXTRAE-ESG
040100     PERFORM 340-ORDENA-ARREGLO-MEDIANA
040200     PERFORM 345-CALCULA-MEDIANA-FINAL
040300     COMPUTE WKS-MEDIANA-ESG ROUNDED = WKS-MEDIANA-RESULT
040400     PERFORM 202-EXTRAE-GOV
040500     PERFORM 340-ORDENA-ARREGLO-MEDIANA
040600     PERFORM 345-CALCULA-MEDIANA-FINAL
040700     COMPUTE WKS-MEDIANA-GOV ROUNDED = WKS-MEDIANA-RESULT
040800     PERFORM 203-EXTRAE-EMIS
040900     PERFORM 340-ORDENA-ARREGLO-MEDIANA
041000     PERFORM 345-CALCULA-MEDIANA-FINAL
041100     COMPUTE WKS-MEDIANA-EMIS ROUNDED = WKS-MEDIANA-RESULT.
041200 200-CALCULA-MEDIANAS-E. EXIT.
041300 201-EXTRAE-ESG SECTION.
041400     MOVE ZERO TO WKS-MED-N
041500     PERFORM 205-EXTRAE-ESG-REG VARYING WKS-IDX
041600             FROM 1 BY 1
041700             UNTIL WKS-IDX > WKS-SCR-COUNT.
041800 201-EXTRAE-ESG-E. EXIT.
041900 205-EXTRAE-ESG-REG SECTION.
042000     IF WKS-SCR-ES-ELEGIBLE(WKS-IDX) AND
042100        WKS-SCR-ESG-SCORE(WKS-IDX) NOT = 0
042200        ADD 1 TO WKS-MED-N
042300        MOVE WKS-SCR-ESG-SCORE(WKS-IDX) TO WKS-MED-WORK(WKS-MED-N)
042400     END-IF.
042500 205-EXTRAE-ESG-REG-E. EXIT.
042600 202-EXTRAE-GOV SECTION.
042700     MOVE ZERO TO WKS-MED-N
042800     PERFORM 206-EXTRAE-GOV-REG VARYING WKS-IDX
042900             FROM 1 BY 1
043000             UNTIL WKS-IDX > WKS-SCR-COUNT.
043100 202-EXTRAE-GOV-E. EXIT.
043200 206-EXTRAE-GOV-REG SECTION.
043300     IF WKS-SCR-ES-ELEGIBLE(WKS-IDX) AND
043400        WKS-SCR-GOV-RISK(WKS-IDX) NOT = 0
043500        ADD 1 TO WKS-MED-N
043600        MOVE WKS-SCR-GOV-RISK(WKS-IDX) TO WKS-MED-WORK(WKS-MED-N)
043700     END-IF.
043800 206-EXTRAE-GOV-REG-E. EXIT.
043900 203-EXTRAE-EMIS SECTION.
044000     MOVE ZERO TO WKS-MED-N
044100     PERFORM 207-EXTRAE-EMIS-REG VARYING WKS-IDX
044200             FROM 1 BY 1
044300             UNTIL WKS-IDX > WKS-SCR-COUNT.
044400 203-EXTRAE-EMIS-E. EXIT.
044500 207-EXTRAE-EMIS-REG SECTION.
044600     IF WKS-SCR-ES-ELEGIBLE(WKS-IDX) AND
044700        WKS-SCR-EMISSIONS-INTENS(WKS-IDX) NOT = 0
044800        ADD 1 TO WKS-MED-N
044900        MOVE WKS-SCR-EMISSIONS-INTENS(WKS-IDX)
045000               TO WKS-MED-WORK(WKS-MED-N)
045100     END-IF.
045200 207-EXTRAE-EMIS-REG-E. EXIT.
045300******************************************************************
045400   ORDENAMIENTO BURBUJA DEL ARREGLO DE TRABAJO (VOLUMEN MODESTO) *
045500   340 CONTROLA LAS PASADAS, 341 ES UNA PASADA COMPLETA Y 342     *
045600   ES LA COMPARACION/INTERCAMBIO DE UNA PAREJA DE POSICIONES      *
045700******************************************************************
045800 340-ORDENA-ARREGLO-MEDIANA SECTION.
045900     MOVE "N" TO WKS-SWAP-DONE
046000     PERFORM 341-ORDENA-PASADA UNTIL WKS-NO-SWAP.
046100 340-ORDENA-ARREGLO-MEDIANA-E. EXIT.
046200 341-ORDENA-PASADA SECTION.
046300     MOVE "N" TO WKS-SWAP-DONE
046400     PERFORM 342-ORDENA-COMPARA VARYING WKS-MED-IDX
046500             FROM 1 BY 1
046600             UNTIL WKS-MED-IDX > WKS-MED-N - 1.
046700 341-ORDENA-PASADA-E. EXIT.
046800 342-ORDENA-COMPARA SECTION.
046900     IF WKS-MED-WORK(WKS-MED-IDX) >
047000           WKS-MED-WORK(WKS-MED-IDX + 1)
047100        MOVE WKS-MED-WORK(WKS-MED-IDX) TO
047200                           WKS-MEDIA-DOS-CENTRALES
047300        MOVE WKS-MED-WORK(WKS-MED-IDX + 1) TO
047400                           WKS-MED-WORK(WKS-MED-IDX)
047500        MOVE WKS-MEDIA-DOS-CENTRALES TO
047600                           WKS-MED-WORK(WKS-MED-IDX + 1)
047700        MOVE "S" TO WKS-SWAP-DONE
047800     END-IF.
047900 342-ORDENA-COMPARA-E. EXIT.
048000******************************************************************
048100   MEDIA = VALOR CENTRAL SI N IMPAR; PROMEDIO REDONDEADO DE LOS   *
048200   DOS VALORES CENTRALES SI N PAR                                *
048300******************************************************************
048400 345-CALCULA-MEDIANA-FINAL SECTION.
048500     MOVE ZERO TO WKS-MEDIANA-RESULT
048600     IF WKS-MED-N > 0
048700        DIVIDE WKS-MED-N BY 2 GIVING WKS-MED-HALF
048800                REMAINDER WKS-MED-REM
048900        IF WKS-MED-REM = 1
049000           COMPUTE WKS-MED-IDX = WKS-MED-HALF + 1
049100           MOVE WKS-MED-WORK(WKS-MED-IDX) TO WKS-MEDIANA-RESULT
049200        ELSE
049300           COMPUTE WKS-MEDIANA-RESULT ROUNDED =
049400              (WKS-MED-WORK(WKS-MED-HALF) +
049500               WKS-MED-WORK(WKS-MED-HALF + 1)) / 2
049600        END-IF
049700     END-IF.
049800 345-CALCULA-MEDIANA-FINAL-E. EXIT.
049900******************************************************************
050000   SERIE 250 - APLICA LA IMPUTACION POR MEDIANA A LOS PRESTAMOS   *
050100   ELEGIBLES QUE TRAJERON SCORE ESG, RIESGO DE GOBERNANZA O       *
050200   INTENSIDAD DE EMISIONES EN CERO (FALTANTE)                     *
050300******************************************************************
050400 250-APLICA-MEDIANAS SECTION.
050500     PERFORM 251-APLICA-MEDIANAS-REG VARYING WKS-IDX
050600             FROM 1 BY 1
050700             UNTIL WKS-IDX > WKS-SCR-COUNT.
050800 250-APLICA-MEDIANAS-E. EXIT.
050900 251-APLICA-MEDIANAS-REG SECTION.
051000     IF WKS-SCR-ES-ELEGIBLE(WKS-IDX)
051100        IF WKS-SCR-ESG-SCORE(WKS-IDX) = 0
051200           MOVE WKS-MEDIANA-ESG TO WKS-SCR-ESG-SCORE(WKS-IDX)
051300        END-IF
051400        IF WKS-SCR-GOV-RISK(WKS-IDX) = 0
051500           COMPUTE WKS-SCR-GOV-RISK(WKS-IDX) ROUNDED =
051600              WKS-MEDIANA-GOV
051700        END-IF
051800        IF WKS-SCR-EMISSIONS-INTENS(WKS-IDX) = 0
051900           MOVE WKS-MEDIANA-EMIS
052000                  TO WKS-SCR-EMISSIONS-INTENS(WKS-IDX)
052100        END-IF
052200     END-IF.
052300 251-APLICA-MEDIANAS-REG-E. EXIT.
052400******************************************************************
052500   SERIE 270 - CORTE DE PERCENTIL 95 DE LA INTENSIDAD DE          *
052600   EMISIONES, YA IMPUTADA, SOBRE LOS PRESTAMOS ELEGIBLES. LA      *
052700   POSICION SE TOMA COMO TECHO(0.95*N) SIN USAR FUNCIONES         *
052800   INTRINSECAS: TECHO(A/B) = PISO((A+B-1)/B) PARA A, B ENTEROS    *
052900   POSITIVOS, Y COMPUTE CON DESTINO ENTERO YA TRUNCA (PISO)       *
053000******************************************************************
053100 270-CALCULA-P95 SECTION.
053200     MOVE ZERO TO WKS-MED-N
053300     PERFORM 271-EXTRAE-EMIS-ELEGIBLE VARYING WKS-IDX
053400             FROM 1 BY 1
053500             UNTIL WKS-IDX > WKS-SCR-COUNT
053600     PERFORM 340-ORDENA-ARREGLO-MEDIANA
053700     IF WKS-MED-N > 0
053800        COMPUTE WKS-P95-NUM = 95 * WKS-MED-N
053900        COMPUTE WKS-P95-IDX = (WKS-P95-NUM + 99) / 100
054000        MOVE WKS-MED-WORK(WKS-P95-IDX) TO WKS-P95-CAP
054100     END-IF.
054200 270-CALCULA-P95-E. EXIT.
054300 271-EXTRAE-EMIS-ELEGIBLE SECTION.
054400     IF WKS-SCR-ES-ELEGIBLE(WKS-IDX)
054500        ADD 1 TO WKS-MED-N
054600        MOVE WKS-SCR-EMISSIONS-INTENS(WKS-IDX)
054700               TO WKS-MED-WORK(WKS-MED-N)
054800     END-IF.
054900 271-EXTRAE-EMIS-ELEGIBLE-E. EXIT.
055000******************************************************************
055100   SERIE 280 - RECORTA A WKS-P95-CAP LA INTENSIDAD DE EMISIONES   *
055200   DE CUALQUIER PRESTAMO ELEGIBLE QUE LO REBASE                   *
055300******************************************************************
055400 280-APLICA-CAP-P95 SECTION.
055500     PERFORM 281-APLICA-CAP-P95-REG VARYING WKS-IDX
055600             FROM 1 BY 1
055700             UNTIL WKS-IDX > WKS-SCR-COUNT.
055800 280-APLICA-CAP-P95-E. EXIT.
055900 281-APLICA-CAP-P95-REG SECTION.
056000     IF WKS-SCR-ES-ELEGIBLE(WKS-IDX) AND
056100        WKS-SCR-EMISSIONS-INTENS(WKS-IDX) > WKS-P95-CAP
056200        MOVE WKS-P95-CAP TO WKS-SCR-EMISSIONS-INTENS(WKS-IDX)
056300     END-IF.
056400 281-APLICA-CAP-P95-REG-E. EXIT.
056500******************************************************************
056600   SERIE 300 - SEGUNDA PASADA: CALIFICA CADA PRESTAMO ELEGIBLE    *
056700   CON EL GREEN FINANCE SCORE PONDERADO Y LE ASIGNA SU TIER DE    *
056800   RIESGO (310 CALCULA EL SCORE, 330 ASIGNA EL TIER)              *
056900******************************************************************
057000 300-CALIFICA-PRESTAMOS SECTION.
057100     PERFORM 301-CALIFICA-PRESTAMOS-REG VARYING WKS-IDX
057200             FROM 1 BY 1
057300             UNTIL WKS-IDX > WKS-SCR-COUNT.
057400 300-CALIFICA-PRESTAMOS-E. EXIT.
057500 301-CALIFICA-PRESTAMOS-REG SECTION.
057600     IF WKS-SCR-ES-ELEGIBLE(WKS-IDX)
057700        PERFORM 310-CALCULA-GREEN-SCORE
057800        PERFORM 330-ASIGNA-TIER
057900     END-IF.
058000 301-CALIFICA-PRESTAMOS-REG-E. EXIT.
058100******************************************************************
058200   310 - COMPONENTE ESG = SCORE/100; COMPONENTE GOBERNANZA =      *
058300   (5-RIESGO)/4; COMPONENTE EMISIONES = 1 - RANGO PERCENTIL DE    *
058400   LA INTENSIDAD YA TOPADA (320). SCORE = 100 *                   *
058500   (0.50*ESG + 0.20*GOBERNANZA + 0.30*EMISIONES), REDONDEADO      *
058600******************************************************************
058700 310-CALCULA-GREEN-SCORE SECTION.
058800     COMPUTE WKS-SCR-NORM-ESG(WKS-IDX) ROUNDED =
058900             WKS-SCR-ESG-SCORE(WKS-IDX) / 100
059000     COMPUTE WKS-SCR-NORM-GOV(WKS-IDX) ROUNDED =
059100             (5 - WKS-SCR-GOV-RISK(WKS-IDX)) / 4
059200     PERFORM 320-CALCULA-RANGO-EMISION
059300     COMPUTE WKS-SCR-NORM-EMIS(WKS-IDX) ROUNDED =
059400             1 - WKS-SCR-PCTL-RANK(WKS-IDX)
059500     COMPUTE WKS-SCR-GREEN-SCORE(WKS-IDX) ROUNDED =
059600             100 * (0.50 * WKS-SCR-NORM-ESG(WKS-IDX) +
059700                    0.20 * WKS-SCR-NORM-GOV(WKS-IDX) +
059800                    0.30 * WKS-SCR-NORM-EMIS(WKS-IDX)).
059900 310-CALCULA-GREEN-SCORE-E. EXIT.
060000******************************************************************
060100   320 - RANGO PERCENTIL = (No. DE ELEGIBLES CON INTENSIDAD       *
060200   TOPADA <= LA DE ESTE PRESTAMO) / No. TOTAL DE ELEGIBLES.       *
060300   VOLUMEN MODESTO - SE ACEPTA EL BARRIDO CUADRATICO              *
060400******************************************************************
060500 320-CALCULA-RANGO-EMISION SECTION.
060600     MOVE ZERO TO WKS-CNT-LE
060700     PERFORM 321-CALCULA-RANGO-EMISION-CMP VARYING WKS-IDX2
060800             FROM 1 BY 1
060900             UNTIL WKS-IDX2 > WKS-SCR-COUNT
061000     IF WKS-ELIG-COUNT > 0
061100        COMPUTE WKS-SCR-PCTL-RANK(WKS-IDX) ROUNDED =
061200                WKS-CNT-LE / WKS-ELIG-COUNT
061300     ELSE
061400        MOVE ZERO TO WKS-SCR-PCTL-RANK(WKS-IDX)
061500     END-IF.
061600 320-CALCULA-RANGO-EMISION-E. EXIT.
061700 321-CALCULA-RANGO-EMISION-CMP SECTION.
061800     IF WKS-SCR-ES-ELEGIBLE(WKS-IDX2) AND
061900        WKS-SCR-EMISSIONS-INTENS(WKS-IDX2) <=
062000           WKS-SCR-EMISSIONS-INTENS(WKS-IDX)
062100        ADD 1 TO WKS-CNT-LE
062200     END-IF.
062300 321-CALCULA-RANGO-EMISION-CMP-E. EXIT.
062400******************************************************************
062500   330 - TIER DE RIESGO A PARTIR DEL GREEN FINANCE SCORE YA       *
062600   CALCULADO (NO DEL SCORE ESG CRUDO - ESE ES EL CRITERIO DE      *
062700   TIER-CENSUS, PROGRAMA APARTE)                                  *
062800******************************************************************
062900 330-ASIGNA-TIER SECTION.
063000     IF WKS-SCR-GREEN-SCORE(WKS-IDX) >= 80
063100        MOVE "A" TO WKS-SCR-RISK-TIER(WKS-IDX)
063200     ELSE
063300        IF WKS-SCR-GREEN-SCORE(WKS-IDX) >= 60
063400           MOVE "B" TO WKS-SCR-RISK-TIER(WKS-IDX)
063500        ELSE
063600           IF WKS-SCR-GREEN-SCORE(WKS-IDX) >= 40
063700              MOVE "C" TO WKS-SCR-RISK-TIER(WKS-IDX)
063800           ELSE
063900              MOVE "D" TO WKS-SCR-RISK-TIER(WKS-IDX)
064000           END-IF
064100        END-IF
064200     END-IF.
064300 330-ASIGNA-TIER-E. EXIT.
064400******************************************************************
064500   SERIE 400 - ORDENA LOS PRESTAMOS ELEGIBLES DESCENDENTE POR     *
064600   GREEN FINANCE SCORE USANDO EL VERBO SORT DEL SISTEMA; LA       *
064700   RUTINA DE SALIDA (420) ACUMULA LOS TOTALES DE TIER Y ACTUALIZA *
064800   EL TOP5/BOTTOM5 DE UNA SOLA PASADA MIENTRAS EL SORT ENTREGA    *
064900   LOS REGISTROS YA ORDENADOS                                     *
065000******************************************************************
065100 400-ORDENA-Y-ACUMULA SECTION.
065200     SORT WORKFILE2 ON DESCENDING KEY WR2-GREEN-SCORE
065300          INPUT PROCEDURE 410-LIBERA-REGISTROS
065400          OUTPUT PROCEDURE 420-ACUMULA-Y-ESCRIBE.
065500 400-ORDENA-Y-ACUMULA-E. EXIT.
065600 410-LIBERA-REGISTROS SECTION.
065700     PERFORM 411-LIBERA-REGISTROS-REG VARYING WKS-IDX
065800             FROM 1 BY 1
065900             UNTIL WKS-IDX > WKS-SCR-COUNT.
066000 410-LIBERA-REGISTROS-E. EXIT.
066100 411-LIBERA-REGISTROS-REG SECTION.
066200     IF WKS-SCR-ES-ELEGIBLE(WKS-IDX)
066300        MOVE WKS-SCR-LOAN-ID(WKS-IDX)       TO WR2-LOAN-ID
066400        MOVE WKS-SCR-BORROWER-NAME(WKS-IDX) TO WR2-BORROWER-NAME
066500        MOVE WKS-SCR-SECTOR(WKS-IDX)        TO WR2-SECTOR
066600        MOVE WKS-SCR-OUTSTANDING-AMT(WKS-IDX)
066700                                     TO WR2-OUTSTANDING-AMT-MN
066800        MOVE WKS-SCR-GREEN-SCORE(WKS-IDX)   TO WR2-GREEN-SCORE
066900        MOVE WKS-SCR-RISK-TIER(WKS-IDX)     TO WR2-RISK-TIER
067000        RELEASE WORK-REG2
067100     END-IF.
067200 411-LIBERA-REGISTROS-REG-E. EXIT.
067300 420-ACUMULA-Y-ESCRIBE SECTION.
067400     RETURN WORKFILE2 AT END SET FIN-WORKFILE2 TO TRUE
067500     END-RETURN
067600     PERFORM 421-ACUMULA-REG UNTIL FIN-WORKFILE2.
067700 420-ACUMULA-Y-ESCRIBE-E. EXIT.
067800 421-ACUMULA-REG SECTION.
067900     PERFORM 425-ACUMULA-TOTALES-TIER
068000     PERFORM 430-ACTUALIZA-TOP-BOTTOM
068100     RETURN WORKFILE2 AT END SET FIN-WORKFILE2 TO TRUE
068200     END-RETURN.
068300 421-ACUMULA-REG-E. EXIT.
068400******************************************************************
068500   425 - SUMA EXPOSICION, CUENTA Y ACUMULA SCORE DEL TIER DEL     *
068600   REGISTRO QUE SALE DEL SORT, MAS EL GRAN TOTAL DE EXPOSICION    *
068700******************************************************************
068800 425-ACUMULA-TOTALES-TIER SECTION.
068900     ADD WR2-OUTSTANDING-AMT-MN TO WKS-GRAND-EXPOSURE
069000     IF WR2-RISK-TIER = "A"
069100        ADD WR2-OUTSTANDING-AMT-MN TO WKS-TA-EXPOSURE
069200        ADD 1                      TO WKS-TA-COUNT
069300        ADD WR2-GREEN-SCORE        TO WKS-TA-SCORE-SUM
069400     ELSE
069500        IF WR2-RISK-TIER = "B"
069600           ADD WR2-OUTSTANDING-AMT-MN TO WKS-TB-EXPOSURE
069700           ADD 1                      TO WKS-TB-COUNT
069800           ADD WR2-GREEN-SCORE        TO WKS-TB-SCORE-SUM
069900        ELSE
070000           IF WR2-RISK-TIER = "C"
070100              ADD WR2-OUTSTANDING-AMT-MN TO WKS-TC-EXPOSURE
070200              ADD 1                      TO WKS-TC-COUNT
070300              ADD WR2-GREEN-SCORE        TO WKS-TC-SCORE-SUM
070400           ELSE
070500              ADD WR2-OUTSTANDING-AMT-MN TO WKS-TD-EXPOSURE
070600              ADD 1                      TO WKS-TD-COUNT
070700              ADD WR2-GREEN-SCORE        TO WKS-TD-SCORE-SUM
070800           END-IF
070900        END-IF
071000     END-IF.
071100 425-ACUMULA-TOTALES-TIER-E. EXIT.
071200******************************************************************
071300   430 - EL SORT ENTREGA LOS REGISTROS DESCENDENTE POR SCORE, ASI *
071400   QUE LOS PRIMEROS 5 DE TIER A (O LOS PRIMEROS 5 GENERALES SI NO *
071500   HAY TIER A) SON EL TOP5. PARA EL BOTTOM5 SE USA UN BUFFER      *
071600   CIRCULAR DE 5 CASILLAS QUE SE VA SOBREESCRIBIENDO - AL TERMINAR*
071700   EL SORT, EL BUFFER CONTIENE LOS 5 PEORES DE TIER D (O GENERALES*
071800   SI NO HAY TIER D) EN EL ORDEN EN QUE FUERON LLEGANDO           *
071900******************************************************************
072000 430-ACTUALIZA-TOP-BOTTOM SECTION.
072100     IF WR2-RISK-TIER = "A" AND WKS-TA5-COUNT < 5
072200        ADD 1 TO WKS-TA5-COUNT
072300        MOVE WR2-LOAN-ID      TO WKS-TA5-LOAN-ID(WKS-TA5-COUNT)
072400        MOVE WR2-BORROWER-NAME
072500                  TO WKS-TA5-BORROWER-NAME(WKS-TA5-COUNT)
072600        MOVE WR2-SECTOR            TO WKS-TA5-SECTOR(WKS-TA5-COUNT)
072700        MOVE WR2-OUTSTANDING-AMT-MN
072800                  TO WKS-TA5-OUTSTANDING-AMT(WKS-TA5-COUNT)
072900        MOVE WR2-GREEN-SCORE
073000                  TO WKS-TA5-GREEN-SCORE(WKS-TA5-COUNT)
073100        MOVE WR2-RISK-TIER TO
073200                  WKS-TA5-RISK-TIER(WKS-TA5-COUNT)
073300     END-IF
073400     IF WKS-TO5-COUNT < 5
073500        ADD 1 TO WKS-TO5-COUNT
073600        MOVE WR2-LOAN-ID      TO WKS-TO5-LOAN-ID(WKS-TO5-COUNT)
073700        MOVE WR2-BORROWER-NAME
073800                  TO WKS-TO5-BORROWER-NAME(WKS-TO5-COUNT)
073900        MOVE WR2-SECTOR            TO WKS-TO5-SECTOR(WKS-TO5-COUNT)
074000        MOVE WR2-OUTSTANDING-AMT-MN
074100                  TO WKS-TO5-OUTSTANDING-AMT(WKS-TO5-COUNT)
074200        MOVE WR2-GREEN-SCORE
074300                  TO WKS-TO5-GREEN-SCORE(WKS-TO5-COUNT)
074400        MOVE WR2-RISK-TIER TO
074500                  WKS-TO5-RISK-TIER(WKS-TO5-COUNT)
074600     END-IF
074700     IF WR2-RISK-TIER = "D"
074800        IF WKS-BD5-COUNT < 5
074900           ADD 1 TO WKS-BD5-COUNT
075000           MOVE WKS-BD5-COUNT TO WKS-IDX2
075100        ELSE
075200           MOVE WKS-BD5-NEXT TO WKS-IDX2
075300           ADD 1 TO WKS-BD5-NEXT
075400           IF WKS-BD5-NEXT > 5
075500              MOVE 1 TO WKS-BD5-NEXT
075600           END-IF
075700        END-IF
075800        MOVE WR2-LOAN-ID           TO WKS-BD5-LOAN-ID(WKS-IDX2)
075900        MOVE WR2-BORROWER-NAME TO
076000                  WKS-BD5-BORROWER-NAME(WKS-IDX2)
076100        MOVE WR2-SECTOR            TO WKS-BD5-SECTOR(WKS-IDX2)
076200        MOVE WR2-OUTSTANDING-AMT-MN
076300                  TO WKS-BD5-OUTSTANDING-AMT(WKS-IDX2)
076400        MOVE WR2-GREEN-SCORE       TO WKS-BD5-GREEN-SCORE(WKS-IDX2)
076500        MOVE WR2-RISK-TIER         TO WKS-BD5-RISK-TIER(WKS-IDX2)
076600     END-IF
076700     IF WKS-BO5-COUNT < 5
076800        ADD 1 TO WKS-BO5-COUNT
076900        MOVE WKS-BO5-COUNT TO WKS-IDX2
077000     ELSE
077100        MOVE WKS-BO5-NEXT TO WKS-IDX2
077200        ADD 1 TO WKS-BO5-NEXT
077300        IF WKS-BO5-NEXT > 5
077400           MOVE 1 TO WKS-BO5-NEXT
077500        END-IF
077600     END-IF
077700     MOVE WR2-LOAN-ID           TO WKS-BO5-LOAN-ID(WKS-IDX2)
077800     MOVE WR2-BORROWER-NAME     TO WKS-BO5-BORROWER-NAME(WKS-IDX2)
077900     MOVE WR2-SECTOR            TO WKS-BO5-SECTOR(WKS-IDX2)
078000     MOVE WR2-OUTSTANDING-AMT-MN TO
078100               WKS-BO5-OUTSTANDING-AMT(WKS-IDX2)
078200     MOVE WR2-GREEN-SCORE       TO WKS-BO5-GREEN-SCORE(WKS-IDX2)
078300     MOVE WR2-RISK-TIER         TO WKS-BO5-RISK-TIER(WKS-IDX2).
078400 430-ACTUALIZA-TOP-BOTTOM-E. EXIT.
078500******************************************************************
078600   SERIE 440 - PROMEDIOS Y PORCENTAJES DE TIER. SE HACEN HASTA    *
078700   AQUI PORQUE REQUIEREN LOS TOTALES YA ACUMULADOS EN 425         *
078800******************************************************************
078900 440-CALCULA-PROMEDIOS-TIER SECTION.
079000     IF WKS-TA-COUNT > 0
079100        COMPUTE WKS-TA-AVG-SCORE ROUNDED =
079200                WKS-TA-SCORE-SUM / WKS-TA-COUNT
079300     END-IF
079400     IF WKS-TB-COUNT > 0
079500        COMPUTE WKS-TB-AVG-SCORE ROUNDED =
079600                WKS-TB-SCORE-SUM / WKS-TB-COUNT
079700     END-IF
079800     IF WKS-TC-COUNT > 0
079900        COMPUTE WKS-TC-AVG-SCORE ROUNDED =
080000                WKS-TC-SCORE-SUM / WKS-TC-COUNT
080100     END-IF
080200     IF WKS-TD-COUNT > 0
080300        COMPUTE WKS-TD-AVG-SCORE ROUNDED =
080400                WKS-TD-SCORE-SUM / WKS-TD-COUNT
080500     END-IF
080600     IF WKS-GRAND-EXPOSURE > 0
080700        COMPUTE WKS-TA-EXPOSURE-PCT ROUNDED =
080800                100 * WKS-TA-EXPOSURE / WKS-GRAND-EXPOSURE
080900        COMPUTE WKS-TB-EXPOSURE-PCT ROUNDED =
081000                100 * WKS-TB-EXPOSURE / WKS-GRAND-EXPOSURE
081100        COMPUTE WKS-TC-EXPOSURE-PCT ROUNDED =
081200                100 * WKS-TC-EXPOSURE / WKS-GRAND-EXPOSURE
081300        COMPUTE WKS-TD-EXPOSURE-PCT ROUNDED =
081400                100 * WKS-TD-EXPOSURE / WKS-GRAND-EXPOSURE
081500     END-IF.
081600 440-CALCULA-PROMEDIOS-TIER-E. EXIT.
081700******************************************************************
081800   SERIE 500 - IMPRESION DEL REPORTE DE RESUMEN DE RIESGO VERDE   *
081900   DEL PORTAFOLIO (ENCABEZADO, TABLA DE TIER, TOP5 Y BOTTOM5)     *
082000******************************************************************
082100 500-IMPRIME-REPORTE SECTION.
082200     PERFORM 510-IMPRIME-ENCABEZADO
082300     PERFORM 520-IMPRIME-TABLA-TIER
082400     PERFORM 530-IMPRIME-TOP5
082500     PERFORM 540-IMPRIME-BOTTOM5.
082600 500-IMPRIME-REPORTE-E. EXIT.
082700 510-IMPRIME-ENCABEZADO SECTION.
082800     MOVE WKS-RUN-DATE TO WKS-RUN-DATE-EDIT
082900     MOVE ALL "=" TO WKS-PL-TEXTO
083000     WRITE REG-RISKRPT FROM WKS-PL-LINEA
083100     MOVE SPACES TO WKS-PL-LINEA
083200     MOVE "*** GREEN FINANCE PORTFOLIO RISK SUMMARY ***"
083300                     TO WKS-PL-TEXTO(44:45)
083400     WRITE REG-RISKRPT FROM WKS-PL-LINEA
083500     MOVE SPACES TO WKS-PL-LINEA
083600     MOVE WKS-GRAND-EXPOSURE TO WKS-ED-TOTAL-HDR
083700     MOVE "Total Portfolio Exposure:" TO WKS-PL-TEXTO(10:26)
083800     MOVE WKS-ED-TOTAL-HDR           TO WKS-PL-TEXTO(37:11)
083900     MOVE "Million"                  TO WKS-PL-TEXTO(49:7)
084000     WRITE REG-RISKRPT FROM WKS-PL-LINEA
084100     MOVE SPACES TO WKS-PL-LINEA
084200     MOVE "Run Date:" TO WKS-PL-TEXTO(10:9)
084300     MOVE WKS-RUN-DATE-EDIT TO WKS-PL-TEXTO(20:10)
084400     WRITE REG-RISKRPT FROM WKS-PL-LINEA
084500     MOVE ALL "=" TO WKS-PL-TEXTO
084600     WRITE REG-RISKRPT FROM WKS-PL-LINEA.
084700 510-IMPRIME-ENCABEZADO-E. EXIT.
084800******************************************************************
084900   520 - TABLA DE TIER EN ORDEN FIJO A, B, C, D; SE OMITE EL      *
085000   RENGLON DE UN TIER SIN PRESTAMOS                               *
085100******************************************************************
085200 520-IMPRIME-TABLA-TIER SECTION.
085300     MOVE SPACES TO WKS-PL-LINEA
085400     MOVE "Risk Tier" TO WKS-PL-TEXTO(10:9)
085500     MOVE "Total Exposure" TO WKS-PL-TEXTO(45:14)
085600     MOVE "Count" TO WKS-PL-TEXTO(62:5)
085700     MOVE "Avg Score" TO WKS-PL-TEXTO(70:9)
085800     MOVE "Exposure %" TO WKS-PL-TEXTO(82:10)
085900     WRITE REG-RISKRPT FROM WKS-PL-LINEA
086000     MOVE ALL "-" TO WKS-PL-TEXTO
086100     WRITE REG-RISKRPT FROM WKS-PL-LINEA
086200     IF WKS-TA-COUNT > 0
086300        PERFORM 521-IMPRIME-FILA-TIER-A
086400     END-IF
086500     IF WKS-TB-COUNT > 0
086600        PERFORM 522-IMPRIME-FILA-TIER-B
086700     END-IF
086800     IF WKS-TC-COUNT > 0
086900        PERFORM 523-IMPRIME-FILA-TIER-C
087000     END-IF
087100     IF WKS-TD-COUNT > 0
087200        PERFORM 524-IMPRIME-FILA-TIER-D
087300     END-IF
087400     MOVE SPACES TO WKS-PL-LINEA
087500     WRITE REG-RISKRPT FROM WKS-PL-LINEA.
087600 520-IMPRIME-TABLA-TIER-E. EXIT.
087700 521-IMPRIME-FILA-TIER-A SECTION.
087800     MOVE SPACES TO WKS-PL-LINEA
087900     MOVE "A: Leader (Low Risk)" TO WKS-PL-TEXTO(10:21)
088000     MOVE WKS-TA-EXPOSURE    TO WKS-ED-TOTAL-TIER
088100     MOVE WKS-ED-TOTAL-TIER  TO WKS-PL-TEXTO(44:14)
088200     MOVE WKS-TA-COUNT       TO WKS-ED-COUNT-TIER
088300     MOVE WKS-ED-COUNT-TIER  TO WKS-PL-TEXTO(61:5)
088400     MOVE WKS-TA-AVG-SCORE   TO WKS-ED-AVG-TIER
088500     MOVE WKS-ED-AVG-TIER    TO WKS-PL-TEXTO(69:6)
088600     MOVE WKS-TA-EXPOSURE-PCT TO WKS-ED-PCT-TIER
088700     MOVE WKS-ED-PCT-TIER    TO WKS-PL-TEXTO(78:6)
088800     WRITE REG-RISKRPT FROM WKS-PL-LINEA.
088900 521-IMPRIME-FILA-TIER-A-E. EXIT.
089000 522-IMPRIME-FILA-TIER-B SECTION.
089100     MOVE SPACES TO WKS-PL-LINEA
089200     MOVE "B: Aligned (Moderate Risk)" TO WKS-PL-TEXTO(10:27)
089300     MOVE WKS-TB-EXPOSURE    TO WKS-ED-TOTAL-TIER
089400     MOVE WKS-ED-TOTAL-TIER  TO WKS-PL-TEXTO(44:14)
089500     MOVE WKS-TB-COUNT       TO WKS-ED-COUNT-TIER
089600     MOVE WKS-ED-COUNT-TIER  TO WKS-PL-TEXTO(61:5)
089700     MOVE WKS-TB-AVG-SCORE   TO WKS-ED-AVG-TIER
089800     MOVE WKS-ED-AVG-TIER    TO WKS-PL-TEXTO(69:6)
089900     MOVE WKS-TB-EXPOSURE-PCT TO WKS-ED-PCT-TIER
090000     MOVE WKS-ED-PCT-TIER    TO WKS-PL-TEXTO(78:6)
090100     WRITE REG-RISKRPT FROM WKS-PL-LINEA.
090200 522-IMPRIME-FILA-TIER-B-E. EXIT.
090300 523-IMPRIME-FILA-TIER-C SECTION.
090400     MOVE SPACES TO WKS-PL-LINEA
090500     MOVE "C: Watchlist (High Risk)" TO WKS-PL-TEXTO(10:25)
090600     MOVE WKS-TC-EXPOSURE    TO WKS-ED-TOTAL-TIER
090700     MOVE WKS-ED-TOTAL-TIER  TO WKS-PL-TEXTO(44:14)
090800     MOVE WKS-TC-COUNT       TO WKS-ED-COUNT-TIER
090900     MOVE WKS-ED-COUNT-TIER  TO WKS-PL-TEXTO(61:5)
091000     MOVE WKS-TC-AVG-SCORE   TO WKS-ED-AVG-TIER
091100     MOVE WKS-ED-AVG-TIER    TO WKS-PL-TEXTO(69:6)
091200     MOVE WKS-TC-EXPOSURE-PCT TO WKS-ED-PCT-TIER
091300     MOVE WKS-ED-PCT-TIER    TO WKS-PL-TEXTO(78:6)
091400     WRITE REG-RISKRPT FROM WKS-PL-LINEA.
091500 523-IMPRIME-FILA-TIER-C-E. EXIT.
091600 524-IMPRIME-FILA-TIER-D SECTION.
091700     MOVE SPACES TO WKS-PL-LINEA
091800     MOVE "D: Divestment (Very High Risk)" TO WKS-PL-TEXTO(10:31)
091900     MOVE WKS-TD-EXPOSURE    TO WKS-ED-TOTAL-TIER
092000     MOVE WKS-ED-TOTAL-TIER  TO WKS-PL-TEXTO(44:14)
092100     MOVE WKS-TD-COUNT       TO WKS-ED-COUNT-TIER
092200     MOVE WKS-ED-COUNT-TIER  TO WKS-PL-TEXTO(61:5)
092300     MOVE WKS-TD-AVG-SCORE   TO WKS-ED-AVG-TIER
092400     MOVE WKS-ED-AVG-TIER    TO WKS-PL-TEXTO(69:6)
092500     MOVE WKS-TD-EXPOSURE-PCT TO WKS-ED-PCT-TIER
092600     MOVE WKS-ED-PCT-TIER    TO WKS-PL-TEXTO(78:6)
092700     WRITE REG-RISKRPT FROM WKS-PL-LINEA.
092800 524-IMPRIME-FILA-TIER-D-E. EXIT.
092900******************************************************************
093000   530 - TOP5: PRIMERO SE INTENTA CON LOS DE TIER A; SI NO HUBO   *
093100   NINGUNO SE USA EL RESPALDO GENERAL Y SE AVISA EN UNA NOTA      *
093200******************************************************************
093300 530-IMPRIME-TOP5 SECTION.
093400     MOVE SPACES TO WKS-PL-LINEA
093500     MOVE "TOP 5 LOANS - BEST GREEN FINANCE"
093600                     TO WKS-PL-TEXTO(10:32)
093700     MOVE "ALIGNMENT (Score >= 80)" TO WKS-PL-TEXTO(43:23)
093800     WRITE REG-RISKRPT FROM WKS-PL-LINEA
093900     PERFORM 535-IMPRIME-TITULO-PRT5
094000     IF WKS-TA5-COUNT > 0
094100        PERFORM 532-IMPRIME-TOP5-A VARYING WKS-IDX2
094200                FROM 1 BY 1
094300                UNTIL WKS-IDX2 > WKS-TA5-COUNT
094400     ELSE
094500        MOVE SPACES TO WKS-PL-LINEA
094600        MOVE "NOTE: no Tier A loans - showing overall top 5"
094700                        TO WKS-PL-TEXTO(10:46)
094800        WRITE REG-RISKRPT FROM WKS-PL-LINEA
094900        PERFORM 531-IMPRIME-TOP5-OVERALL VARYING WKS-IDX2
095000                FROM 1 BY 1
095100                UNTIL WKS-IDX2 > WKS-TO5-COUNT
095200     END-IF
095300     MOVE SPACES TO WKS-PL-LINEA
095400     WRITE REG-RISKRPT FROM WKS-PL-LINEA.
095500 530-IMPRIME-TOP5-E. EXIT.
095600 531-IMPRIME-TOP5-OVERALL SECTION.
095700     MOVE WKS-TO5-ENTRY(WKS-IDX2) TO WKS-PRT5-ENTRY
095800     PERFORM 536-IMPRIME-PRT5-REG.
095900 531-IMPRIME-TOP5-OVERALL-E. EXIT.
096000 532-IMPRIME-TOP5-A SECTION.
096100     MOVE WKS-TA5-ENTRY(WKS-IDX2) TO WKS-PRT5-ENTRY
096200     PERFORM 536-IMPRIME-PRT5-REG.
096300 532-IMPRIME-TOP5-A-E. EXIT.
096400******************************************************************
096500   540 - BOTTOM5: SE LEE EL BUFFER CIRCULAR DE TIER D EMPEZANDO   *
096600   EN LA CASILLA MAS VIEJA (WKS-BD5-NEXT SI YA DIO LA VUELTA) O   *
096700   EN LA CASILLA 1 SI AUN NO SE LLENO. RESPALDO GENERAL ANALOGO   *
096800******************************************************************
096900 540-IMPRIME-BOTTOM5 SECTION.
097000     MOVE SPACES TO WKS-PL-LINEA
097100     MOVE "BOTTOM 5 LOANS - WORST GREEN FINANCE ALIGNMENT"
097200                     TO WKS-PL-TEXTO(10:47)
097300     WRITE REG-RISKRPT FROM WKS-PL-LINEA
097400     MOVE SPACES TO WKS-PL-LINEA
097500     MOVE "(Candidates for Divestment)" TO WKS-PL-TEXTO(10:27)
097600     WRITE REG-RISKRPT FROM WKS-PL-LINEA
097700     PERFORM 535-IMPRIME-TITULO-PRT5
097800     IF WKS-BD5-COUNT > 0
097900        IF WKS-BD5-COUNT < 5
098000           MOVE 1 TO WKS-CIRC-IX
098100        ELSE
098200           MOVE WKS-BD5-NEXT TO WKS-CIRC-IX
098300        END-IF
098400        PERFORM 541-IMPRIME-BOTTOM5-D VARYING WKS-IDX2
098500                FROM 1 BY 1
098600                UNTIL WKS-IDX2 > WKS-BD5-COUNT
098700     ELSE
098800        MOVE SPACES TO WKS-PL-LINEA
098900        MOVE "NOTE: no Tier D loans - showing overall bottom 5"
099000                        TO WKS-PL-TEXTO(10:49)
099100        WRITE REG-RISKRPT FROM WKS-PL-LINEA
099200        IF WKS-BO5-COUNT < 5
099300           MOVE 1 TO WKS-CIRC-IX
099400        ELSE
099500           MOVE WKS-BO5-NEXT TO WKS-CIRC-IX
099600        END-IF
099700        PERFORM 542-IMPRIME-BOTTOM5-OVERALL VARYING WKS-IDX2
099800                FROM 1 BY 1
099900                UNTIL WKS-IDX2 > WKS-BO5-COUNT
100000     END-IF
100100     MOVE SPACES TO WKS-PL-LINEA
100200     WRITE REG-RISKRPT FROM WKS-PL-LINEA
100300     MOVE ALL "=" TO WKS-PL-TEXTO
100400     WRITE REG-RISKRPT FROM WKS-PL-LINEA.
100500 540-IMPRIME-BOTTOM5-E. EXIT.
100600 541-IMPRIME-BOTTOM5-D SECTION.
100700     MOVE WKS-BD5-ENTRY(WKS-CIRC-IX) TO WKS-PRT5-ENTRY
100800     PERFORM 536-IMPRIME-PRT5-REG
100900     ADD 1 TO WKS-CIRC-IX
101000     IF WKS-CIRC-IX > 5
101100        MOVE 1 TO WKS-CIRC-IX
101200     END-IF.
101300 541-IMPRIME-BOTTOM5-D-E. EXIT.
101400 542-IMPRIME-BOTTOM5-OVERALL SECTION.
101500     MOVE WKS-BO5-ENTRY(WKS-CIRC-IX) TO WKS-PRT5-ENTRY
101600     PERFORM 536-IMPRIME-PRT5-REG
101700     ADD 1 TO WKS-CIRC-IX
101800     IF WKS-CIRC-IX > 5
101900        MOVE 1 TO WKS-CIRC-IX
102000     END-IF.
102100 542-IMPRIME-BOTTOM5-OVERALL-E. EXIT.
102200******************************************************************
102300   535/536 - TITULO Y RENGLON DE DETALLE COMPARTIDOS POR LAS      *
102400   TABLAS DE TOP5 Y BOTTOM5 (MISMO ACOMODO DE COLUMNAS)           *
102500******************************************************************
102600 535-IMPRIME-TITULO-PRT5 SECTION.
102700     MOVE SPACES TO WKS-PL-LINEA
102800     MOVE "Borrower Name" TO WKS-PL-TEXTO(10:13)
102900     MOVE "Sector" TO WKS-PL-TEXTO(41:6)
103000     MOVE "Outstanding Amt" TO WKS-PL-TEXTO(62:15)
103100     MOVE "Score" TO WKS-PL-TEXTO(79:5)
103200     MOVE "Tier" TO WKS-PL-TEXTO(86:4)
103300     WRITE REG-RISKRPT FROM WKS-PL-LINEA
103400     MOVE ALL "-" TO WKS-PL-TEXTO
103500     WRITE REG-RISKRPT FROM WKS-PL-LINEA.
103600 535-IMPRIME-TITULO-PRT5-E. EXIT.
103700 536-IMPRIME-PRT5-REG SECTION.
103800     MOVE SPACES TO WKS-PL-LINEA
103900     MOVE WKS-P5-BORROWER-NAME TO WKS-PL-TEXTO(10:30)
104000     MOVE WKS-P5-SECTOR        TO WKS-PL-TEXTO(41:20)
104100     MOVE WKS-P5-OUTSTANDING-AMT TO WKS-ED-MONTO-5
104200     MOVE WKS-ED-MONTO-5       TO WKS-PL-TEXTO(62:10)
104300     MOVE WKS-P5-GREEN-SCORE   TO WKS-ED-SCORE-5
104400     MOVE WKS-ED-SCORE-5       TO WKS-PL-TEXTO(79:6)
104500     PERFORM 537-ROTULO-TIER
104600     MOVE WKS-P5-TIER-LABEL    TO WKS-PL-TEXTO(86:32)
104700     WRITE REG-RISKRPT FROM WKS-PL-LINEA.
104800 536-IMPRIME-PRT5-REG-E. EXIT.
104900 537-ROTULO-TIER SECTION.
105000     IF WKS-P5-RISK-TIER = "A"
105100        MOVE "A: Leader (Low Risk)" TO WKS-P5-TIER-LABEL
105200     ELSE
105300        IF WKS-P5-RISK-TIER = "B"
105400           MOVE "B: Aligned (Moderate Risk)" TO WKS-P5-TIER-LABEL
105500        ELSE
105600           IF WKS-P5-RISK-TIER = "C"
105700              MOVE "C: Watchlist (High Risk)" TO WKS-P5-TIER-LABEL
105800           ELSE
105900              MOVE "D: Divestment (Very High Risk)"
106000                           TO WKS-P5-TIER-LABEL
106100           END-IF
106200        END-IF
106300     END-IF.
106400 537-ROTULO-TIER-E. EXIT.
106500******************************************************************
106600                 SERIE 900 - CIERRE DE LOS 2 DATASETS             *
106700******************************************************************
106800 900-CIERRA-ARCHIVOS SECTION.
106900     CLOSE CLEANPORT
107000     CLOSE RISKRPT.
107100 900-CIERRA-ARCHIVOS-E. EXIT.
